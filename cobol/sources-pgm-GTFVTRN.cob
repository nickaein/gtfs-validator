000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVTRN.
000500 AUTHOR.         M W TAN.
000600 INSTALLATION.   FEED VALIDATION UNIT.
000700 DATE-WRITTEN.   03 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION : SUBROUTINE - TRANSLATION ROW BUILDER.
001200*              CALLED ONCE PER ROW OF translations.txt WHERE
001300*              table_name = "feed_info" (THE ONLY TABLE THIS
001400*              RELEASE TRANSLATES). THE ROW IS REJECTED UNLESS
001500*              field_name, language AND translation ARE ALL
001600*              PRESENT.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* GTV1A1 - ACNMWT - 03/03/1998 - GTFS FEED VALIDATION REL 1
002400*                   - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* GTV2C1 - ACNJBD - 21/11/1999 - Y2K REMEDIATION
002700*                   - REVIEWED - NO DATE FIELDS ON THIS RECORD,
002800*                     NO CHANGE REQUIRED.
002900*-----------------------------------------------------------------
003000* GTV3E9 - ACNRKS - 17/10/2003 - REQUEST #3987
003100*                   - table_name IS NOW COPIED THROUGH UNCHANGED
003200*                     RATHER THAN HARD-SET, SO A FUTURE RELEASE
003300*                     CAN WIDEN THE TABLE LIST WITHOUT TOUCHING
003400*                     THIS SUBROUTINE.
003500*-----------------------------------------------------------------
003510* GTV4F1 - ACNMWT - 11/08/2026 - REQUEST #3364
003520*                   - E100 NOW MOVES THE CODE/TITLE OFF THE FIXED
003530*                     GTN-CD-MISSING-REQUIRED/GTN-TL-MISSING-REQUIRED
003540*                     PAIR IN GTFNOT INSTEAD OF A LOCAL LITERAL.
003550*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                     PIC X(24) VALUE
005600     "** PROGRAM GTFVTRN **".
005700*
005800 01  WK-C-COMMON.
005900     COPY GTFCMWS.
005950
005960* GTV4F1 - THE FIXED E_001 CODE/TITLE PAIR NOW COMES OFF THIS
005970* COPYBOOK RATHER THAN A LOCAL LITERAL - SEE E100 BELOW.
005980     COPY GTFNOT.
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-NOT-CODE          PIC X(06)  VALUE SPACES.
006210     05  WK-C-NOT-CODE-R1 REDEFINES WK-C-NOT-CODE.
006220         10  WK-C-NOT-CODE-NUM      PIC 9(01).
006230         10  WK-C-NOT-CODE-REST     PIC X(05).
006300     05  WK-C-NOT-FIELD         PIC X(255) VALUE SPACES.
006400     05  WK-C-NOT-TITLE         PIC X(60)  VALUE SPACES.
006450     05  FILLER                 PIC X(02)  VALUE SPACES.
006500
006600 01  WK-N-WORK-AREA.
006700     05  WK-N-IX                PIC S9(04) COMP VALUE ZERO.
006750     05  FILLER                 PIC X(02)  VALUE SPACES.
006800
006900* --------------- ALTERNATE VIEWS OF THE TABLE-NAME WORK AREA --*
007000* KEPT FOR A DUMP-TIME DISPLAY OF THE RAW BYTES WITHOUT A       *
007100* ONE-OFF REDEFINE HAVING TO BE ADDED UNDER PRESSURE.           *
007200 01  WK-C-TABLE-DEBUG-VIEW.
007300     05  WK-C-DBG-TABLE-NAME    PIC X(20).
007400     05  WK-C-DBG-TABLE-NAME-R1 REDEFINES WK-C-DBG-TABLE-NAME.
007500         10  WK-C-DBG-TABLE-1ST-BYTE  PIC X(01).
007600         10  WK-C-DBG-TABLE-REST      PIC X(19).
007700     05  WK-C-DBG-LANGUAGE      PIC X(20).
007800     05  WK-C-DBG-LANGUAGE-R1 REDEFINES WK-C-DBG-LANGUAGE
007900                                PIC X(20).
007950     05  FILLER                 PIC X(02).
008000
008100****************
008200 LINKAGE SECTION.
008300****************
008400 COPY GTFTRN.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-VTRN-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-PROCESS-CALLED-ROUTINE
009100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009200     EXIT PROGRAM.
009300
009400*-----------------------------------------------------------------
009500 A000-PROCESS-CALLED-ROUTINE.
009600*-----------------------------------------------------------------
009700     PERFORM B100-VALIDATE-REQUIRED-FIELDS
009800        THRU B199-VALIDATE-REQUIRED-FIELDS-EX.
009900 A099-PROCESS-CALLED-ROUTINE-EX.
010000     EXIT.
010100
010200*-----------------------------------------------------------------
010300 B100-VALIDATE-REQUIRED-FIELDS.
010400*-----------------------------------------------------------------
010500     INITIALIZE            WK-C-VTRN-OUTPUT.
010600     MOVE ZERO           TO WK-N-VTRN-NOTICE-CTR.
010700
010800     IF  WK-C-VTRN-I-FIELD-NAME = SPACES
010900         MOVE "field_name"   TO WK-C-NOT-FIELD
011000         PERFORM E100-ADD-MISSING-NOTICE
011100            THRU E199-ADD-MISSING-NOTICE-EX
011200     END-IF.
011300
011400     IF  WK-C-VTRN-I-LANGUAGE = SPACES
011500         MOVE "language"     TO WK-C-NOT-FIELD
011600         PERFORM E100-ADD-MISSING-NOTICE
011700            THRU E199-ADD-MISSING-NOTICE-EX
011800     END-IF.
011900
012000     IF  WK-C-VTRN-I-TRANSLATION = SPACES
012100         MOVE "translation"  TO WK-C-NOT-FIELD
012200         PERFORM E100-ADD-MISSING-NOTICE
012300            THRU E199-ADD-MISSING-NOTICE-EX
012400     END-IF.
012500
012600     IF  WK-N-VTRN-NOTICE-CTR = ZERO
012700         PERFORM D000-BUILD-TRANSLATION-ENTITY
012800            THRU D099-BUILD-TRANSLATION-ENTITY-EX
012900     ELSE
013000         MOVE "N"            TO WK-C-VTRN-BUILT-SW
013100     END-IF.
013200 B199-VALIDATE-REQUIRED-FIELDS-EX.
013300     EXIT.
013400
013500*-----------------------------------------------------------------
013600 D000-BUILD-TRANSLATION-ENTITY.
013700*-----------------------------------------------------------------
013800     MOVE "Y"                       TO WK-C-VTRN-BUILT-SW.
013900     MOVE WK-C-VTRN-I-TABLE-NAME    TO WK-C-VTRN-O-TABLE-NAME.
014000     MOVE WK-C-VTRN-I-FIELD-NAME    TO WK-C-VTRN-O-FIELD-NAME.
014100     MOVE WK-C-VTRN-I-LANGUAGE      TO WK-C-VTRN-O-LANGUAGE.
014200     MOVE WK-C-VTRN-I-TRANSLATION   TO WK-C-VTRN-O-TRANSLATION.
014300 D099-BUILD-TRANSLATION-ENTITY-EX.
014400     EXIT.
014500
014600*-----------------------------------------------------------------
014700 E100-ADD-MISSING-NOTICE.
014800*-----------------------------------------------------------------
014900     MOVE GTN-CD-MISSING-REQUIRED TO WK-C-NOT-CODE.
015000     MOVE GTN-TL-MISSING-REQUIRED TO WK-C-NOT-TITLE.
015100     IF  WK-N-VTRN-NOTICE-CTR < 3
015200         ADD 1                TO WK-N-VTRN-NOTICE-CTR
015300         MOVE WK-N-VTRN-NOTICE-CTR TO WK-N-IX
015400         MOVE WK-C-NOT-CODE   TO WK-C-VTRN-NOT-CODE  (WK-N-IX)
015500         MOVE WK-C-NOT-FIELD  TO WK-C-VTRN-NOT-FIELD (WK-N-IX)
015600         MOVE WK-C-NOT-TITLE  TO WK-C-VTRN-NOT-TITLE (WK-N-IX)
015700     END-IF.
015800 E199-ADD-MISSING-NOTICE-EX.
015900     EXIT.
016000
016100******************************************************************
016200*************** END OF PROGRAM SOURCE  GTFVTRN *****************
016300******************************************************************

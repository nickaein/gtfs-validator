000100* GTFAGY.cpybk
000200* AGENCY (agency.txt) BUSINESS RECORD AND THE LINKAGE AREA
000300* PASSED TO SUBROUTINE GTFVAGY (AGENCY RECORD BUILDER).
000400*
000500* I-O FORMAT: GTA-AGENCY-RECORD  FROM FILE AGENCY.DAT
000600*
000700 01 GTA-AGENCY-RECORD.
000800    10 GTA-AGENCY-ID          PIC X(255).
000900*        UNIQUE ID OF A TRANSIT AGENCY - OPTIONAL WHEN THE FEED
001000*        DESCRIBES ONLY ONE AGENCY
001100    10 GTA-AGENCY-NAME        PIC X(255).
001200*        FULL AGENCY NAME - REQUIRED
001300    10 GTA-AGENCY-URL         PIC X(255).
001400*        AGENCY'S URL - REQUIRED
001500    10 GTA-AGENCY-TIMEZONE    PIC X(40).
001600*        TZ DATABASE TIMEZONE NAME - REQUIRED
001700    10 GTA-AGENCY-LANG        PIC X(02).
001800*        ISO 639-1 LANGUAGE CODE - OPTIONAL
001900    10 GTA-AGENCY-PHONE       PIC X(20).
002000*        CUSTOMER-SERVICE PHONE NUMBER - OPTIONAL
002100    10 GTA-AGENCY-FARE-URL    PIC X(255).
002200*        URL FOR AGENCY'S FARE INFORMATION - OPTIONAL
002300    10 GTA-AGENCY-EMAIL       PIC X(255).
002350*        CUSTOMER-SERVICE EMAIL ADDRESS - OPTIONAL
002400    10 FILLER                 PIC X(10).
002500
002600* GTV1A1 03/02/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1
002700*                        - INITIAL VERSION
002800*---------------------------------------------------------------*
002900 01 WK-C-VAGY-RECORD.
003000    05 WK-C-VAGY-INPUT.
003100       10 WK-C-VAGY-I-AGENCY-ID    PIC X(255).
003200       10 WK-C-VAGY-I-NAME         PIC X(255).
003300       10 WK-C-VAGY-I-URL          PIC X(255).
003400       10 WK-C-VAGY-I-TIMEZONE     PIC X(40).
003500       10 WK-C-VAGY-I-LANG         PIC X(02).
003600       10 WK-C-VAGY-I-PHONE        PIC X(20).
003700       10 WK-C-VAGY-I-FARE-URL     PIC X(255).
003800       10 WK-C-VAGY-I-EMAIL        PIC X(255).
003900    05 WK-C-VAGY-OUTPUT.
004000       10 WK-C-VAGY-BUILT-SW       PIC X(01).
004100           88  WK-C-VAGY-BUILT              VALUE "Y".
004200           88  WK-C-VAGY-NOT-BUILT           VALUE "N".
004300       10 WK-C-VAGY-ENTITY.
004400          15 WK-C-VAGY-O-AGENCY-ID    PIC X(255).
004500          15 WK-C-VAGY-O-NAME         PIC X(255).
004600          15 WK-C-VAGY-O-URL          PIC X(255).
004700          15 WK-C-VAGY-O-TIMEZONE     PIC X(40).
004800          15 WK-C-VAGY-O-LANG         PIC X(02).
004900          15 WK-C-VAGY-O-PHONE        PIC X(20).
005000          15 WK-C-VAGY-O-FARE-URL     PIC X(255).
005100          15 WK-C-VAGY-O-EMAIL        PIC X(255).
005200       10 WK-N-VAGY-NOTICE-CTR      PIC S9(04) COMP VALUE ZERO.
005300       10 WK-C-VAGY-NOTICE-TABLE.
005400          15 WK-C-VAGY-NOTICE OCCURS 3 TIMES.
005500             20 WK-C-VAGY-NOT-CODE    PIC X(06).
005600             20 WK-C-VAGY-NOT-FIELD   PIC X(255).
005700             20 WK-C-VAGY-NOT-TITLE   PIC X(60).
005800    05 FILLER                      PIC X(10).

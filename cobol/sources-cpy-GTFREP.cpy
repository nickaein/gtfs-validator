000100*****************************************************************
000200* GTFREP.cpybk                                                   *
000300* LINKAGE AREA SUBROUTINE GTFVREP IS CALLED WITH. SEE GTFRTB     *
000400* FOR THE WORKING-STORAGE TABLES THE OPTIONS BELOW OPERATE ON.   *
000500*****************************************************************
000600* AMENDMENT HISTORY:                                             *
000700*****************************************************************
000800* GTV1A1 03/06/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1      *
000900*                        - INITIAL VERSION                       *
001000*---------------------------------------------------------------*
001100* GTV5B3 08/21/01 ACNJBD - REQ#4471                              *
001200*                        - SPLIT OFF FROM GTFRTB SO THE LINKAGE  *
001300*                          AREA CAN BE COPIED INTO THE LINKAGE   *
001400*                          SECTION WITHOUT DRAGGING THE TABLES   *
001500*                          IN WITH IT.                           *
001600*---------------------------------------------------------------*
001700 01 WK-C-VREP-RECORD.
001800    05 WK-C-VREP-OPTION           PIC 9(01).
001900*        1 = ADD AGENCY     2 = GET AGENCY BY ID
002000*        3 = ADD ATTRIBUTION  4 = GET ATTRIBUTION BY ID
002100    05 WK-C-VREP-KEY              PIC X(255).
002200    05 WK-C-VREP-INPUT-DATA       PIC X(1300).
002300    05 WK-C-VREP-AGY-DATA REDEFINES WK-C-VREP-INPUT-DATA.
002400       10 WK-C-VREP-I-AGY-NAME      PIC X(255).
002500       10 WK-C-VREP-I-AGY-URL       PIC X(255).
002600       10 WK-C-VREP-I-AGY-TIMEZONE  PIC X(40).
002700       10 WK-C-VREP-I-AGY-LANG      PIC X(02).
002800       10 WK-C-VREP-I-AGY-PHONE     PIC X(20).
002900       10 WK-C-VREP-I-AGY-FARE-URL  PIC X(255).
003000       10 WK-C-VREP-I-AGY-EMAIL     PIC X(255).
003100    05 WK-C-VREP-ATR-DATA REDEFINES WK-C-VREP-INPUT-DATA.
003200       10 WK-C-VREP-I-ATR-AGENCY-ID PIC X(255).
003300       10 WK-C-VREP-I-ATR-ROUTE-ID  PIC X(255).
003400       10 WK-C-VREP-I-ATR-TRIP-ID   PIC X(255).
003500       10 WK-C-VREP-I-ATR-ORG-NAME  PIC X(255).
003600    05 WK-C-VREP-RESULT-SW        PIC X(01).
003700        88  WK-C-VREP-ADDED                  VALUE "A".
003800        88  WK-C-VREP-DUPLICATE               VALUE "D".
003900        88  WK-C-VREP-FOUND                   VALUE "F".
004000        88  WK-C-VREP-NOT-FOUND               VALUE "N".
004100    05 WK-C-VREP-OUTPUT-DATA      PIC X(1300).
004200    05 WK-C-VREP-O-AGY-DATA REDEFINES WK-C-VREP-OUTPUT-DATA.
004300       10 WK-C-VREP-O-AGY-NAME      PIC X(255).
004400       10 WK-C-VREP-O-AGY-URL       PIC X(255).
004500       10 WK-C-VREP-O-AGY-TIMEZONE  PIC X(40).
004600       10 WK-C-VREP-O-AGY-LANG      PIC X(02).
004700       10 WK-C-VREP-O-AGY-PHONE     PIC X(20).
004800       10 WK-C-VREP-O-AGY-FARE-URL  PIC X(255).
004900       10 WK-C-VREP-O-AGY-EMAIL     PIC X(255).
005000    05 WK-C-VREP-O-ATR-DATA REDEFINES WK-C-VREP-OUTPUT-DATA.
005100       10 WK-C-VREP-O-ATR-AGENCY-ID PIC X(255).
005200       10 WK-C-VREP-O-ATR-ROUTE-ID  PIC X(255).
005300       10 WK-C-VREP-O-ATR-TRIP-ID   PIC X(255).
005400       10 WK-C-VREP-O-ATR-ORG-NAME  PIC X(255).
005500    05 FILLER                     PIC X(10).

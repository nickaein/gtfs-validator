000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVREP.
000500 AUTHOR.         R K SUBRAMANIAM.
000600 INSTALLATION.   FEED VALIDATION UNIT.
000700 DATE-WRITTEN.   06 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION : SUBROUTINE - FEED-WIDE ENTITY REPOSITORY.
001200*              HOLDS THE AGENCY AND ATTRIBUTION TABLES FOR THE
001300*              LIFE OF THE RUN UNIT (WORKING-STORAGE IS NOT
001400*              REINITIALISED BETWEEN CALLS) AND OFFERS FOUR
001500*              OPTIONS TO ITS CALLERS -
001600*                 1 = ADD AGENCY IF KEY NOT ALREADY PRESENT
001700*                 2 = GET AGENCY BY KEY
001800*                 3 = ADD ATTRIBUTION IF KEY NOT ALREADY PRESENT
001900*                 4 = GET ATTRIBUTION BY KEY
002000*              THIS SUBROUTINE MUST NOT BE CANCELLED BETWEEN
002100*              CALLS OR THE TABLES ARE LOST.
002500*=================================================================
002600* HISTORY OF MODIFICATION:
002700*=================================================================
002800* GTV1A1 - ACNRKS - 06/03/1998 - GTFS FEED VALIDATION REL 1
002900*                   - INITIAL VERSION.
003000*-----------------------------------------------------------------
003100* GTV1B7 - ACNMWT - 02/09/1998 - REQUEST #1191
003200*                   - ADD-AGENCY WAS OVERWRITING THE EXISTING
003300*                     ENTRY ON A DUPLICATE KEY INSTEAD OF LEAVING
003400*                     THE FIRST ONE IN PLACE. FIXED.
003500*-----------------------------------------------------------------
003600* GTV2C1 - ACNJBD - 22/11/1999 - Y2K REMEDIATION
003700*                   - REVIEWED - NO DATE FIELDS HELD IN EITHER
003800*                     TABLE, NO CHANGE REQUIRED.
003900*-----------------------------------------------------------------
004000* GTV5B3 - ACNJBD - 21/08/2001 - REQUEST #4471
004100*                   - ADDED THE TABLE-FULL CHECKS ON BOTH ADD
004200*                     PATHS - A FEED OVER THE TABLE BOUND USED
004300*                     TO ABEND WITH A SUBSCRIPT-OUT-OF-RANGE.
004400*                     NOW THE ROW IS SIMPLY LEFT OUT AND B999
004500*                     RETURNS NOT-FOUND/DUPLICATE AS APPROPRIATE.
004600*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                     PIC X(24) VALUE
006700     "** PROGRAM GTFVREP **".
006800*
006900*    THE TABLES BELOW ARE NOT GIVEN "VALUE" CLAUSES BEYOND
007000*    ZEROISING THE COUNTERS. THEY MUST PERSIST FOR THE WHOLE
007100*    RUN UNIT - GTFBATCH CALLS THIS SUBROUTINE ONCE PER INPUT
007200*    ROW AND RELIES ON WORKING-STORAGE SURVIVING BETWEEN CALLS.
007300 01  WK-C-COMMON.
007400     COPY GTFCMWS.
007500
007600*    TABLE STORAGE - NOT WRAPPED IN A COVERING 01, GTFRTB
007650*    SUPPLIES ITS OWN 01 WK-C-REP-TABLES RECORD.
007700     COPY GTFRTB.
007800
007900 01  WK-N-WORK-AREA.
008000     05  WK-N-IX                PIC S9(05) COMP VALUE ZERO.
008100     05  WK-N-FOUND-IX          PIC S9(05) COMP VALUE ZERO.
008150     05  FILLER                 PIC X(02)  VALUE SPACES.
008200
008300 01  WK-C-SEARCH-SWITCHES.
008400     05  WK-C-FOUND-SW          PIC X(01)  VALUE "N".
008500         88  WK-C-KEY-FOUND               VALUE "Y".
008600         88  WK-C-KEY-NOT-FOUND           VALUE "N".
008650     05  FILLER                 PIC X(02)  VALUE SPACES.
008660*    ALTERNATE DEBUG VIEWS OF THE TABLE OCCURRENCE COUNTERS -
008670*    FOR USE UNDER LOCAL-DATA-AREA DUMPS WHEN A CALLER REPORTS
008680*    THE REPOSITORY LOOKS EMPTY OR STALE.
008690 01  WK-C-CTR-DEBUG-VIEW.
008691     05  WK-C-DBG-AGY-CTR       PIC S9(05) COMP.
008692     05  WK-C-DBG-AGY-CTR-X REDEFINES WK-C-DBG-AGY-CTR
008693                            PIC X(02).
008694     05  WK-C-DBG-ATR-CTR       PIC S9(05) COMP.
008695     05  WK-C-DBG-ATR-CTR-X REDEFINES WK-C-DBG-ATR-CTR
008696                            PIC X(02).
008697     05  WK-C-DBG-FND-IX        PIC S9(05) COMP.
008698     05  WK-C-DBG-FND-IX-X  REDEFINES WK-C-DBG-FND-IX
008699                            PIC X(02).
008700     05  FILLER                 PIC X(02)  VALUE SPACES.
008800****************
008900 LINKAGE SECTION.
009000****************
009100 COPY GTFREP.
009200 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VREP-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT PROGRAM.
010200
010300*-----------------------------------------------------------------
010400 A000-PROCESS-CALLED-ROUTINE.
010500*-----------------------------------------------------------------
010600     EVALUATE WK-C-VREP-OPTION
010700         WHEN 1
010800             PERFORM C100-ADD-AGENCY
010900                THRU C199-ADD-AGENCY-EX
011000         WHEN 2
011100             PERFORM C200-GET-AGENCY
011200                THRU C299-GET-AGENCY-EX
011300         WHEN 3
011400             PERFORM C300-ADD-ATTRIBUTION
011500                THRU C399-ADD-ATTRIBUTION-EX
011600         WHEN 4
011700             PERFORM C400-GET-ATTRIBUTION
011800                THRU C499-GET-ATTRIBUTION-EX
011900         WHEN OTHER
012000             MOVE "N"        TO WK-C-VREP-RESULT-SW
012100     END-EVALUATE.
012200 A099-PROCESS-CALLED-ROUTINE-EX.
012300     EXIT.
012400
012500*-----------------------------------------------------------------
012600 C100-ADD-AGENCY.
012700*-----------------------------------------------------------------
012800     PERFORM F000-FIND-AGENCY-BY-KEY
012900        THRU F099-FIND-AGENCY-BY-KEY-EX.
013000     IF  WK-C-KEY-FOUND
013100         MOVE "D"            TO WK-C-VREP-RESULT-SW
013200         MOVE WK-C-REP-AGY-DATA (WK-N-FOUND-IX)
013300                             TO WK-C-VREP-O-AGY-DATA
013400     ELSE
013500       IF  WK-N-REP-AGY-COUNT < 2000
013600         ADD 1               TO WK-N-REP-AGY-COUNT
013700         MOVE WK-C-VREP-KEY  TO WK-C-REP-AGY-KEY (WK-N-REP-AGY-COUNT)
013800         MOVE WK-C-VREP-AGY-DATA
013900                             TO WK-C-REP-AGY-DATA (WK-N-REP-AGY-COUNT)
014000         MOVE "A"            TO WK-C-VREP-RESULT-SW
014100         MOVE WK-C-VREP-AGY-DATA
014200                             TO WK-C-VREP-O-AGY-DATA
014300       ELSE
014400         MOVE "N"            TO WK-C-VREP-RESULT-SW
014500       END-IF
014600     END-IF.
014700 C199-ADD-AGENCY-EX.
014800     EXIT.
014900
015000*-----------------------------------------------------------------
015100 C200-GET-AGENCY.
015200*-----------------------------------------------------------------
015300     PERFORM F000-FIND-AGENCY-BY-KEY
015400        THRU F099-FIND-AGENCY-BY-KEY-EX.
015500     IF  WK-C-KEY-FOUND
015600         MOVE "F"            TO WK-C-VREP-RESULT-SW
015700         MOVE WK-C-REP-AGY-DATA (WK-N-FOUND-IX)
015800                             TO WK-C-VREP-O-AGY-DATA
015900     ELSE
016000         MOVE "N"            TO WK-C-VREP-RESULT-SW
016100     END-IF.
016200 C299-GET-AGENCY-EX.
016300     EXIT.
016400
016500*-----------------------------------------------------------------
016600 C300-ADD-ATTRIBUTION.
016700*-----------------------------------------------------------------
016800     PERFORM F100-FIND-ATTRIBUTION-BY-KEY
016900        THRU F199-FIND-ATTRIBUTION-BY-KEY-EX.
017000     IF  WK-C-KEY-FOUND
017100         MOVE "D"            TO WK-C-VREP-RESULT-SW
017200         MOVE WK-C-REP-ATR-DATA (WK-N-FOUND-IX)
017300                             TO WK-C-VREP-O-ATR-DATA
017400     ELSE
017500       IF  WK-N-REP-ATR-COUNT < 5000
017600         ADD 1               TO WK-N-REP-ATR-COUNT
017700         MOVE WK-C-VREP-KEY  TO WK-C-REP-ATR-KEY (WK-N-REP-ATR-COUNT)
017800         MOVE WK-C-VREP-ATR-DATA
017900                             TO WK-C-REP-ATR-DATA (WK-N-REP-ATR-COUNT)
018000         MOVE "A"            TO WK-C-VREP-RESULT-SW
018100         MOVE WK-C-VREP-ATR-DATA
018200                             TO WK-C-VREP-O-ATR-DATA
018300       ELSE
018400         MOVE "N"            TO WK-C-VREP-RESULT-SW
018500       END-IF
018600     END-IF.
018700 C399-ADD-ATTRIBUTION-EX.
018800     EXIT.
018900
019000*-----------------------------------------------------------------
019100 C400-GET-ATTRIBUTION.
019200*-----------------------------------------------------------------
019300     PERFORM F100-FIND-ATTRIBUTION-BY-KEY
019400        THRU F199-FIND-ATTRIBUTION-BY-KEY-EX.
019500     IF  WK-C-KEY-FOUND
019600         MOVE "F"            TO WK-C-VREP-RESULT-SW
019700         MOVE WK-C-REP-ATR-DATA (WK-N-FOUND-IX)
019800                             TO WK-C-VREP-O-ATR-DATA
019900     ELSE
020000         MOVE "N"            TO WK-C-VREP-RESULT-SW
020100     END-IF.
020200 C499-GET-ATTRIBUTION-EX.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600 F000-FIND-AGENCY-BY-KEY.
020700*-----------------------------------------------------------------
020800     MOVE "N"                TO WK-C-FOUND-SW.
020900     MOVE ZERO               TO WK-N-FOUND-IX.
021000     MOVE 1                  TO WK-N-IX.
021100 F010-FIND-AGENCY-LOOP.
021200     IF  WK-N-IX > WK-N-REP-AGY-COUNT
021300             OR WK-C-KEY-FOUND
021400         GO TO F099-FIND-AGENCY-BY-KEY-EX
021500     END-IF.
021600     IF  WK-C-REP-AGY-KEY (WK-N-IX) = WK-C-VREP-KEY
021700         MOVE "Y"            TO WK-C-FOUND-SW
021800         MOVE WK-N-IX        TO WK-N-FOUND-IX
021900     END-IF.
022000     ADD 1                   TO WK-N-IX.
022100     GO TO F010-FIND-AGENCY-LOOP.
022200 F099-FIND-AGENCY-BY-KEY-EX.
022300     EXIT.
022400
022500*-----------------------------------------------------------------
022600 F100-FIND-ATTRIBUTION-BY-KEY.
022700*-----------------------------------------------------------------
022800     MOVE "N"                TO WK-C-FOUND-SW.
022900     MOVE ZERO               TO WK-N-FOUND-IX.
023000     MOVE 1                  TO WK-N-IX.
023100 F110-FIND-ATTRIBUTION-LOOP.
023200     IF  WK-N-IX > WK-N-REP-ATR-COUNT
023300             OR WK-C-KEY-FOUND
023400         GO TO F199-FIND-ATTRIBUTION-BY-KEY-EX
023500     END-IF.
023600     IF  WK-C-REP-ATR-KEY (WK-N-IX) = WK-C-VREP-KEY
023700         MOVE "Y"            TO WK-C-FOUND-SW
023800         MOVE WK-N-IX        TO WK-N-FOUND-IX
023900     END-IF.
024000     ADD 1                   TO WK-N-IX.
024100     GO TO F110-FIND-ATTRIBUTION-LOOP.
024200 F199-FIND-ATTRIBUTION-BY-KEY-EX.
024300     EXIT.
024400
024500******************************************************************
024600*************** END OF PROGRAM SOURCE  GTFVREP *****************
024700******************************************************************

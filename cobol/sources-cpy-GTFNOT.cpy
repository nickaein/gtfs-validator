000100 01 GTN-NOTICE-RECORD.
000200*      VALIDATION NOTICE - ONE OCCURRENCE PER FIELD/ENTITY
000300*      VIOLATION FOUND WHILE SCANNING A GTFS FEED FILE. WRITTEN
000400*      ONE PER LINE TO NOTICES.DAT, IN THE ORDER THE OFFENDING
000500*      ROW WAS ENCOUNTERED (NO CONTROL BREAKS, NO TOTALS).
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG   DATE    DEV   DESCRIPTION                               *
001000*------ ------- ------ ---------------------------------------- *
001100* GTF3A1 02/14/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1     *
001200*                      - INITIAL VERSION                        *
001300*                      - Notice shape carries every field       *
001400*                        needed by E_001/E_002/E_003/E_004/E_019*
001500*                        so one record layout serves every      *
001600*                        validator in the suite.                *
001700*---------------------------------------------------------------*
001800* GTF6C2 09/17/99 ACNMWT - E-REQUEST 6612                       *
001900*                      - Y2K - GTN-RUNDTE widened to CCYYMMDD.  *
001950*---------------------------------------------------------------*
001960* GTF9K3 08/11/26 ACNRKS - REQUEST #3364                        *
001970*                      - GTN-NOTICE-CODES WAS DECLARED BUT NEVER *
001980*                        REFERENCED - EACH VALIDATOR CARRIED ITS *
001990*                        OWN LOCAL LITERAL. ALL SIX VALIDATOR    *
001991*                        SUBROUTINES NOW COPY THIS BOOK AND MOVE *
001992*                        THE CODE/TITLE OFF GTN-CD-*/GTN-TL-* SO *
001993*                        THE COMMENT BELOW MATCHES THE CODE.     *
002000*---------------------------------------------------------------*
002100    05 GTN-CODE                PIC X(06).
002200*        NOTICE/ERROR CODE - E_001,E_002,E_003,E_004,E_019
002300    05 GTN-FILENAME            PIC X(40).
002400*        SOURCE FILE THE OFFENDING ROW CAME FROM
002500    05 GTN-FIELD-NAME          PIC X(255).
002600*        FIELD IN VIOLATION (OR FIRST OF THE CONFLICTING PAIR)
002700    05 GTN-CONFLICT-FIELD      PIC X(255).
002800*        SECOND OF THE CONFLICTING FIELD PAIR - E_019 ONLY,
002900*        SPACES FOR EVERY OTHER NOTICE CODE
003000    05 GTN-ENTITY-ID           PIC X(255).
003100*        NATURAL ID OF THE ENTITY THE NOTICE IS ABOUT, OR THE
003200*        LITERAL "no id" WHEN THE ENTITY HAS NO NATURAL KEY
003300    05 GTN-TITLE               PIC X(60).
003400*        HUMAN-READABLE SHORT TITLE - FIXED PER NOTICE CODE
003500    05 GTN-RANGE-DATA.
003600        10 GTN-RANGE-MIN       PIC S9(09)V9(06).
003700        10 GTN-RANGE-MAX       PIC S9(09)V9(06).
003800        10 GTN-ACTUAL-VALUE    PIC S9(09)V9(06).
003900*        POPULATED FOR E_002/E_003 ONLY - RANGE THE FIELD MUST
004000*        FALL IN, AND THE VALUE ACTUALLY FOUND ON THE ROW
004100    05 GTN-RUNDTE              PIC 9(08).
004200*        RUN DATE THE NOTICE WAS RAISED - CCYYMMDD
004300    05 FILLER                  PIC X(30).
004400
004500 01 GTN-NOTICE-CODES.
004600*      FIXED NOTICE CODE / TITLE PAIRS - SEE B-PARAGRAPHS OF
004700*      EACH VALIDATOR FOR WHICH CODE APPLIES TO WHICH RULE.
004800    05 GTN-CD-MISSING-REQUIRED  PIC X(06) VALUE "E_001 ".
004900    05 GTN-TL-MISSING-REQUIRED  PIC X(60) VALUE
005000       "Missing required value".
005100    05 GTN-CD-FLOAT-RANGE       PIC X(06) VALUE "E_002 ".
005200    05 GTN-TL-FLOAT-RANGE       PIC X(60) VALUE
005300       "Field value out of range".
005400    05 GTN-CD-INTEGER-RANGE     PIC X(06) VALUE "E_003 ".
005500    05 GTN-TL-INTEGER-RANGE     PIC X(60) VALUE
005600       "Field value out of range".
005700    05 GTN-CD-DUPLICATED-ENTITY PIC X(06) VALUE "E_004 ".
005800    05 GTN-TL-DUPLICATED-ENTITY PIC X(60) VALUE
005900       "Duplicated entity".
006000    05 GTN-CD-CONFLICTING-VALUE PIC X(06) VALUE "E_019 ".
006100    05 GTN-TL-CONFLICTING-VALUE PIC X(60) VALUE
006200       "Conflicting field values".
006300    05 GTN-NO-ID-LITERAL        PIC X(06) VALUE "no id ".
006400    05 FILLER                   PIC X(10) VALUE SPACES.

000100*****************************************************************
000200* GTFATR.cpybk                                                   *
000300* ATTRIBUTION (attributions.txt) BUSINESS RECORD AND THE LINKAGE *
000400* AREA PASSED TO SUBROUTINE GTFVATR (ATTRIBUTION PROCESSING      *
000500* USE CASE).                                                     *
000600*****************************************************************
000700* AMENDMENT HISTORY:                                             *
000800*****************************************************************
000900* GTV1A1 03/05/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1      *
001000*                        - INITIAL VERSION                       *
001100*---------------------------------------------------------------*
001200* GTV2C1 19/11/99 ACNMWT - E-REQUEST 6612                        *
001300*                        - Y2K - no date fields on this record,  *
001400*                          reviewed for compliance, no change.   *
001500*---------------------------------------------------------------*
001600 01 GTR-ATTRIBUTION-RECORD.
001700    10 GTR-ATTRIBUTION-ID     PIC X(255).
001800*        IDENTIFIES AN ATTRIBUTION - OPTIONAL. WHEN ABSENT THE
001900*        ENTITY HAS NO NATURAL ID ("no id")
002000    10 GTR-AGENCY-ID          PIC X(255).
002100*        FK TO agency.txt - OPTIONAL
002200    10 GTR-ROUTE-ID           PIC X(255).
002300*        FK TO routes.txt - OPTIONAL
002400    10 GTR-TRIP-ID            PIC X(255).
002500*        FK TO trips.txt - OPTIONAL
002600    10 GTR-ORGANIZATION-NAME  PIC X(255).
002700*        NAME OF THE ORGANIZATION THE ATTRIBUTION IS ABOUT -
002800*        REQUIRED
002900    10 GTR-IS-PRODUCER        PIC 9(01).
003000*        FLAG - ORGANIZATION IS A DATA PRODUCER - OPTIONAL {0,1}
003100    10 GTR-IS-OPERATOR        PIC 9(01).
003200*        FLAG - ORGANIZATION IS AN OPERATOR - OPTIONAL {0,1}
003300    10 GTR-IS-AUTHORITY       PIC 9(01).
003400*        FLAG - ORGANIZATION IS AN AUTHORITY - OPTIONAL {0,1}
003500    10 GTR-ATTRIBUTION-URL    PIC X(255).
003600*        URL OF THE ORGANIZATION - OPTIONAL
003700    10 GTR-ATTRIBUTION-EMAIL  PIC X(255).
003800*        EMAIL OF THE ORGANIZATION - OPTIONAL
003900    10 GTR-ATTRIBUTION-PHONE  PIC X(20).
003950*        PHONE NUMBER OF THE ORGANIZATION - OPTIONAL
004000    10 FILLER                 PIC X(10).
004100
004200 01 WK-C-VATR-RECORD.
004300    05 WK-C-VATR-INPUT.
004400       10 WK-C-VATR-I-ATTRIB-ID    PIC X(255).
004500       10 WK-C-VATR-I-ATTRIB-ID-PR PIC X(01).
004600*           "Y" WHEN attribution_id WAS PRESENT ON THE ROW
004700       10 WK-C-VATR-I-AGENCY-ID    PIC X(255).
004800       10 WK-C-VATR-I-ROUTE-ID     PIC X(255).
004900       10 WK-C-VATR-I-TRIP-ID      PIC X(255).
005000       10 WK-C-VATR-I-ORG-NAME     PIC X(255).
005100       10 WK-C-VATR-I-IS-PRODUCER  PIC 9(01).
005200       10 WK-C-VATR-I-IS-OPERATOR  PIC 9(01).
005300       10 WK-C-VATR-I-IS-AUTHORTY  PIC 9(01).
005400       10 WK-C-VATR-I-ATTRIB-URL   PIC X(255).
005500       10 WK-C-VATR-I-ATTRIB-EMAIL PIC X(255).
005600       10 WK-C-VATR-I-ATTRIB-PHONE PIC X(20).
005700    05 WK-C-VATR-OUTPUT.
005800       10 WK-C-VATR-BUILT-SW       PIC X(01).
005900           88  WK-C-VATR-BUILT               VALUE "Y".
006000           88  WK-C-VATR-NOT-BUILT           VALUE "N".
006100       10 WK-C-VATR-DUP-SW         PIC X(01).
006200           88  WK-C-VATR-DUPLICATE           VALUE "Y".
006300           88  WK-C-VATR-NOT-DUPLICATE       VALUE "N".
006400       10 WK-C-VATR-ENTITY-ID      PIC X(255).
006500*           attribution_id IF PRESENT, ELSE "no id"
006600       10 WK-C-VATR-ENTITY.
006700          15 WK-C-VATR-O-ATTRIB-ID    PIC X(255).
006800          15 WK-C-VATR-O-AGENCY-ID    PIC X(255).
006900          15 WK-C-VATR-O-ROUTE-ID     PIC X(255).
007000          15 WK-C-VATR-O-TRIP-ID      PIC X(255).
007100          15 WK-C-VATR-O-ORG-NAME     PIC X(255).
007200          15 WK-C-VATR-O-IS-PRODUCER  PIC 9(01).
007300          15 WK-C-VATR-O-IS-OPERATOR  PIC 9(01).
007400          15 WK-C-VATR-O-IS-AUTHORTY  PIC 9(01).
007500          15 WK-C-VATR-O-ATTRIB-URL   PIC X(255).
007600          15 WK-C-VATR-O-ATTRIB-EMAIL PIC X(255).
007700          15 WK-C-VATR-O-ATTRIB-PHONE PIC X(20).
007800       10 WK-N-VATR-NOTICE-CTR      PIC S9(04) COMP VALUE ZERO.
007900       10 WK-C-VATR-NOTICE-TABLE.
008000          15 WK-C-VATR-NOTICE OCCURS 2 TIMES.
008100             20 WK-C-VATR-NOT-CODE    PIC X(06).
008200             20 WK-C-VATR-NOT-FIELD   PIC X(255).
008300             20 WK-C-VATR-NOT-TITLE   PIC X(60).
008500    05 FILLER                      PIC X(10).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVAGY.
000500 AUTHOR.         R K SUBRAMANIAM.
000600 INSTALLATION.   FEED VALIDATION UNIT.
000700 DATE-WRITTEN.   02 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION : SUBROUTINE - AGENCY RECORD BUILDER.
001200*              CALLED ONCE PER ROW OF agency.txt. THE ROW IS
001300*              REJECTED (NOT BUILT) UNLESS agency_name,
001400*              agency_url AND agency_timezone ARE ALL PRESENT.
001500*              agency_id AND THE REMAINING FIELDS ARE OPTIONAL
001600*              AND ARE COPIED THROUGH AS GIVEN.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* GTV1A1 - ACNRKS - 02/03/1998 - GTFS FEED VALIDATION REL 1
002400*                   - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* GTV1B2 - ACNMWT - 30/06/1998 - REQUEST #1076
002700*                   - AGENCY_LANG WAS BEING LEFT AT ITS INITIAL
002800*                     VALUE INSTEAD OF SPACES ON A NOT-BUILT ROW.
002900*-----------------------------------------------------------------
003000* GTV2C1 - ACNJBD - 21/11/1999 - Y2K REMEDIATION
003100*                   - REVIEWED - NO DATE FIELDS ON THIS RECORD,
003200*                     NO CHANGE REQUIRED.
003300*-----------------------------------------------------------------
003400* GTV3D5 - ACNRKS - 08/05/2002 - REQUEST #2811
003500*                   - ADDED THE THIRD NOTICE SLOT FOR THE CASE
003600*                     WHERE ALL THREE REQUIRED FIELDS ARE MISSING
003700*                     AT ONCE (COPYBOOK GTFAGY CHANGED WITH IT).
003800*-----------------------------------------------------------------
003810* GTV3D9 - ACNRKS - 11/08/2026 - REQUEST #3364
003820*                   - E100 NOW MOVES THE CODE/TITLE OFF THE FIXED
003830*                     GTN-CD-MISSING-REQUIRED/GTN-TL-MISSING-REQUIRED
003840*                     PAIR IN GTFNOT INSTEAD OF A LOCAL LITERAL, SO
003850*                     A FUTURE WORDING CHANGE HAPPENS IN ONE PLACE.
003860*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                     PIC X(24) VALUE
005900     "** PROGRAM GTFVAGY **".
006000*
006100 01  WK-C-COMMON.
006200     COPY GTFCMWS.
006210
006220* GTV3D9 - THE FIXED E_00X CODE/TITLE PAIRS NOW COME OFF THIS
006230* COPYBOOK RATHER THAN A LOCAL LITERAL - SEE E100 BELOW.
006240     COPY GTFNOT.
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-NOT-CODE          PIC X(06)  VALUE SPACES.
006510     05  WK-C-NOT-CODE-R1 REDEFINES WK-C-NOT-CODE.
006520         10  WK-C-NOT-CODE-NUM      PIC 9(01).
006530         10  WK-C-NOT-CODE-REST     PIC X(05).
006600     05  WK-C-NOT-FIELD         PIC X(255) VALUE SPACES.
006700     05  WK-C-NOT-TITLE         PIC X(60)  VALUE SPACES.
006750     05  FILLER                 PIC X(02)  VALUE SPACES.
006800
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-IX                PIC S9(04) COMP VALUE ZERO.
007050     05  FILLER                 PIC X(02)  VALUE SPACES.
007100
007200* --------------- ALTERNATE DISPLAY VIEWS OF THE NOTICE CODE ---*
007300* WORK AREA - KEPT SO THE LAST NOTICE ASSIGNED CAN BE DISPLAYED  *
007400* AS RAW CHARACTERS ON A DUMP WITHOUT A ONE-OFF REDEFINE.        *
007500 01  WK-C-CODE-DEBUG-VIEW.
007600     05  WK-C-DBG-CODE          PIC X(06).
007700     05  WK-C-DBG-CODE-R1 REDEFINES WK-C-DBG-CODE.
007800         10  WK-C-DBG-CODE-NUM      PIC 9(01).
007900         10  WK-C-DBG-CODE-REST     PIC X(05).
008000     05  WK-C-DBG-FIELD         PIC X(30).
008100     05  WK-C-DBG-FIELD-R1 REDEFINES WK-C-DBG-FIELD
008200                                PIC X(30).
008250     05  FILLER                 PIC X(02).
008300
008400****************
008500 LINKAGE SECTION.
008600****************
008700 COPY GTFAGY.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-VAGY-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-PROCESS-CALLED-ROUTINE
009400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009500     EXIT PROGRAM.
009600
009700*-----------------------------------------------------------------
009800 A000-PROCESS-CALLED-ROUTINE.
009900*-----------------------------------------------------------------
010000     PERFORM B100-VALIDATE-REQUIRED-FIELDS
010100        THRU B199-VALIDATE-REQUIRED-FIELDS-EX.
010200 A099-PROCESS-CALLED-ROUTINE-EX.
010300     EXIT.
010400
010500*-----------------------------------------------------------------
010600 B100-VALIDATE-REQUIRED-FIELDS.
010700*-----------------------------------------------------------------
010800     INITIALIZE            WK-C-VAGY-OUTPUT.
010900     MOVE ZERO           TO WK-N-VAGY-NOTICE-CTR.
011000
011100     IF  WK-C-VAGY-I-NAME = SPACES
011200         MOVE "agency_name"      TO WK-C-NOT-FIELD
011300         PERFORM E100-ADD-MISSING-NOTICE
011400            THRU E199-ADD-MISSING-NOTICE-EX
011500     END-IF.
011600
011700     IF  WK-C-VAGY-I-URL = SPACES
011800         MOVE "agency_url"       TO WK-C-NOT-FIELD
011900         PERFORM E100-ADD-MISSING-NOTICE
012000            THRU E199-ADD-MISSING-NOTICE-EX
012100     END-IF.
012200
012300     IF  WK-C-VAGY-I-TIMEZONE = SPACES
012400         MOVE "agency_timezone"  TO WK-C-NOT-FIELD
012500         PERFORM E100-ADD-MISSING-NOTICE
012600            THRU E199-ADD-MISSING-NOTICE-EX
012700     END-IF.
012800
012900     IF  WK-N-VAGY-NOTICE-CTR = ZERO
013000         PERFORM D000-BUILD-AGENCY-ENTITY
013100            THRU D099-BUILD-AGENCY-ENTITY-EX
013200     ELSE
013300         MOVE "N"            TO WK-C-VAGY-BUILT-SW
013400     END-IF.
013500 B199-VALIDATE-REQUIRED-FIELDS-EX.
013600     EXIT.
013700
013800*-----------------------------------------------------------------
013900 D000-BUILD-AGENCY-ENTITY.
014000*-----------------------------------------------------------------
014100     MOVE "Y"                    TO WK-C-VAGY-BUILT-SW.
014200     MOVE WK-C-VAGY-I-AGENCY-ID  TO WK-C-VAGY-O-AGENCY-ID.
014300     MOVE WK-C-VAGY-I-NAME       TO WK-C-VAGY-O-NAME.
014400     MOVE WK-C-VAGY-I-URL        TO WK-C-VAGY-O-URL.
014500     MOVE WK-C-VAGY-I-TIMEZONE   TO WK-C-VAGY-O-TIMEZONE.
014600     MOVE WK-C-VAGY-I-LANG       TO WK-C-VAGY-O-LANG.
014700     MOVE WK-C-VAGY-I-PHONE      TO WK-C-VAGY-O-PHONE.
014800     MOVE WK-C-VAGY-I-FARE-URL   TO WK-C-VAGY-O-FARE-URL.
014900     MOVE WK-C-VAGY-I-EMAIL      TO WK-C-VAGY-O-EMAIL.
015000 D099-BUILD-AGENCY-ENTITY-EX.
015100     EXIT.
015200
015300*-----------------------------------------------------------------
015400 E100-ADD-MISSING-NOTICE.
015500*-----------------------------------------------------------------
015600     MOVE GTN-CD-MISSING-REQUIRED TO WK-C-NOT-CODE.
015700     MOVE GTN-TL-MISSING-REQUIRED TO WK-C-NOT-TITLE.
015800     IF  WK-N-VAGY-NOTICE-CTR < 3
015900         ADD 1                TO WK-N-VAGY-NOTICE-CTR
016000         MOVE WK-N-VAGY-NOTICE-CTR TO WK-N-IX
016100         MOVE WK-C-NOT-CODE   TO WK-C-VAGY-NOT-CODE  (WK-N-IX)
016200         MOVE WK-C-NOT-FIELD  TO WK-C-VAGY-NOT-FIELD (WK-N-IX)
016300         MOVE WK-C-NOT-TITLE  TO WK-C-VAGY-NOT-TITLE (WK-N-IX)
016400     END-IF.
016500 E199-ADD-MISSING-NOTICE-EX.
016600     EXIT.
016700
016800******************************************************************
016900*************** END OF PROGRAM SOURCE  GTFVAGY *****************
017000******************************************************************

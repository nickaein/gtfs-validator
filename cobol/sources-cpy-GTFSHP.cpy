000100* GTFSHP.cpybk
000200* SHAPE POINT (shapes.txt) BUSINESS RECORD AND THE LINKAGE AREA
000300* PASSED TO SUBROUTINE GTFVSHP (SHAPE POINT VALIDATOR/BUILDER).
000400*
000500* I-O FORMAT: GTS-SHAPE-RECORD  FROM FILE SHAPES.DAT
000600*             ONE ROW = ONE POINT OF AN ORDERED POLYLINE
000700*
000800 01 GTS-SHAPE-RECORD.
000900    10 GTS-SHAPE-ID           PIC X(255).
001000*        IDENTIFIES A SHAPE (POLYLINE OF ORDERED POINTS)
001100    10 GTS-SHAPE-PT-LAT       PIC S9(03)V9(06).
001200*        LATITUDE OF SHAPE POINT, RANGE -90.000000 TO 90.000000
001300    10 GTS-SHAPE-PT-LON       PIC S9(03)V9(06).
001400*        LONGITUDE OF SHAPE POINT, RANGE -180.000000..180.000000
001500    10 GTS-SHAPE-PT-SEQUENCE  PIC 9(09).
001600*        ORDER IN WHICH POINTS CONNECT - ASCENDING, NOT NEC.
001700*        CONSECUTIVE
001800    10 GTS-SHAPE-DIST-TRAVEL  PIC S9(07)V9(03).
001850*        DISTANCE TRAVELED ALONG SHAPE FROM FIRST POINT - OPT.
001900    10 FILLER                 PIC X(10).
002000
002100* GTV1A1 02/16/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1
002200*                        - INITIAL VERSION
002300*---------------------------------------------------------------*
002400 01 WK-C-VSHP-RECORD.
002500    05 WK-C-VSHP-INPUT.
002600       10 WK-C-VSHP-I-SHAPE-ID     PIC X(255).
002700       10 WK-C-VSHP-I-SHAPE-ID-PR  PIC X(01).
002800*           "Y" WHEN shape_id WAS PRESENT ON THE PARSED ROW
002900       10 WK-C-VSHP-I-LAT          PIC S9(03)V9(06).
003000       10 WK-C-VSHP-I-LAT-PR       PIC X(01).
003100       10 WK-C-VSHP-I-LON          PIC S9(03)V9(06).
003200       10 WK-C-VSHP-I-LON-PR       PIC X(01).
003300       10 WK-C-VSHP-I-SEQUENCE     PIC S9(09).
003400       10 WK-C-VSHP-I-SEQUENCE-PR  PIC X(01).
003500       10 WK-C-VSHP-I-DIST         PIC S9(07)V9(03).
003600       10 WK-C-VSHP-I-DIST-PR      PIC X(01).
003700*           DIST-PR = "N" MEANS shape_dist_traveled IS OPTIONAL
003800*           AND WAS OMITTED - NOT A VIOLATION BY ITSELF
003900    05 WK-C-VSHP-OUTPUT.
004000       10 WK-C-VSHP-BUILT-SW       PIC X(01).
004100           88  WK-C-VSHP-BUILT              VALUE "Y".
004200           88  WK-C-VSHP-NOT-BUILT           VALUE "N".
004300       10 WK-C-VSHP-ENTITY.
004400          15 WK-C-VSHP-O-SHAPE-ID     PIC X(255).
004500          15 WK-C-VSHP-O-LAT          PIC S9(03)V9(06).
004600          15 WK-C-VSHP-O-LON          PIC S9(03)V9(06).
004700          15 WK-C-VSHP-O-SEQUENCE     PIC 9(09).
004800          15 WK-C-VSHP-O-DIST         PIC S9(07)V9(03).
004900       10 WK-N-VSHP-NOTICE-CTR      PIC S9(04) COMP VALUE ZERO.
005000       10 WK-C-VSHP-NOTICE-TABLE.
005100          15 WK-C-VSHP-NOTICE OCCURS 5 TIMES.
005200             20 WK-C-VSHP-NOT-CODE    PIC X(06).
005300             20 WK-C-VSHP-NOT-FIELD   PIC X(255).
005400             20 WK-C-VSHP-NOT-TITLE   PIC X(60).
005500             20 WK-C-VSHP-NOT-RNGMIN  PIC S9(09)V9(06).
005600             20 WK-C-VSHP-NOT-RNGMAX  PIC S9(09)V9(06).
005700             20 WK-C-VSHP-NOT-ACTVAL  PIC S9(09)V9(06).
005800    05 FILLER                       PIC X(10).

000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300* GTFBATCH                                                     *
000400* GTFS STATIC FEED VALIDATION - MAIN BATCH DRIVER               *
000500****************************************************************
000600 PROGRAM-ID.     GTFBATCH.
000700 AUTHOR.         R K SUBRAMANIAM.
000800 INSTALLATION.   FEED VALIDATION UNIT.
000900 DATE-WRITTEN.   09 MAR 1998.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED.
001200****************************************************************
001300* GTFBATCH READS THE FOUR GTFS SOURCE FILES (AGENCY, SHAPES,    *
001400* ATTRIBUTIONS, TRANSLATIONS) TOP TO BOTTOM, ONE ROW AT A TIME, *
001500* UNSTRINGS EACH DELIMITED ROW INTO THE LINKAGE AREA OF THE     *
001600* MATCHING GTFVxxx VALIDATOR/BUILDER, CALLS THAT SUBROUTINE,    *
001700* AND WRITES ONE GTN-NOTICE-RECORD TO NOTICES.DAT FOR EVERY     *
001800* VIOLATION THE SUBROUTINE RETURNS. THIS PROGRAM DOES NOT       *
001900* VALIDATE ANYTHING ITSELF - ALL BUSINESS RULES LIVE IN THE     *
002000* CALLED SUBROUTINES. GTFVCFV (CONFLICTING-FIELD-VALUES) AND    *
002100* GTFVREP (REPOSITORY) ARE NOT CALLED DIRECTLY FROM HERE -      *
002200* GTFVATR CALLS GTFVREP INTERNALLY, AND GTFVCFV HAS NO CALLER   *
002300* IN THIS SLICE (SEE GTFVCFV BANNER).                           *
002400****************************************************************
002500* AMENDMENT HISTORY:                                            *
002600****************************************************************
002700* TAG    DATE       DEV    DESCRIPTION                          *
002800*------- ---------- ------ ------------------------------------ *
002900* GTV1A1 03/09/1998 ACNRKS - GTFS FEED VALIDATION - RELEASE 1   *
003000*                  - INITIAL VERSION. DRIVES AGENCY, SHAPES,    *
003100*                    ATTRIBUTIONS AND TRANSLATIONS FILES        *
003200*                    THROUGH THEIR RESPECTIVE GTFVxxx           *
003300*                    SUBROUTINES AND WRITES NOTICES.DAT.        *
003400*-----------------------------------------------------------   *
003500* GTV1B2 03/23/1998 ACNRKS - E-REQUEST 1140                     *
003600*                  - SHAPE ROW HAS THREE NUMERIC FIELDS THAT    *
003700*                    ARRIVE AS SIGNED DECIMAL TEXT (LAT, LON,   *
003800*                    DIST-TRAVELED) AND ONE PLAIN INTEGER TEXT  *
003900*                    (SEQUENCE). WROTE F100/F200/F300 TO        *
004000*                    CONVERT WITHOUT FUNCTION NUMVAL, WHICH IS  *
004100*                    NOT AVAILABLE ON THIS RELEASE OF THE       *
004200*                    COMPILER.                                 *
004300*-----------------------------------------------------------   *
004400* GTV2C1 11/22/1999 ACNJBD - E-REQUEST 6612                     *
004500*                  - Y2K - GTN-RUNDTE AND WK-C-RUNDATE NOW      *
004600*                    CCYYMMDD. ACCEPT STATEMENT CHANGED FROM    *
004700*                    "FROM DATE" (YYMMDD, HARD-CODED CENTURY)   *
004800*                    TO "FROM DATE YYYYMMDD". NO OTHER LOGIC    *
004900*                    CHANGE.                                    *
005000*-----------------------------------------------------------   *
005100* GTV3D4 07/11/2001 ACNPXR - PROBLEM TICKET 2280                *
005200*                  - HEADER ROW OF EACH SOURCE FILE WAS BEING   *
005300*                    UNSTRUNG AND PASSED TO THE VALIDATOR AS IF *
005400*                    IT WERE DATA, RAISING SPURIOUS E_001/E_002 *
005500*                    NOTICES ON EVERY RUN. ADDED A DISCARD-READ *
005600*                    OF THE FIRST RECORD OF EACH FILE BEFORE    *
005700*                    ENTERING THE MAIN READ LOOP.               *
005800*-----------------------------------------------------------   *
005900* GTV4A7 12/04/2004 ACNMWT - REQUEST 4903                       *
006000*                  - ATTRIBUTION DUPLICATE NOTICES WERE BEING   *
006100*                    WRITTEN WITH GTN-ENTITY-ID SET TO SPACES.  *
006200*                    NOW MOVES WK-C-VATR-ENTITY-ID (RESOLVED BY *
006300*                    GTFVATR - SEE ITS OWN GTV4A6 ENTRY) INTO   *
006400*                    GTN-ENTITY-ID FOR EVERY ATTRIBUTION NOTICE,*
006500*                    NOT JUST THE DUPLICATE ONE.                *
006600*-----------------------------------------------------------   *
006700* GTV5F3 08/30/2011 ACNSKD - PROBLEM TICKET 9917                *
006800*                  - SHAPE_DIST_TRAVELED CONVERSION (F200) WAS  *
006900*                    TRUNCATING THE SIGN WHEN THE FIELD WAS     *
007000*                    NEGATIVE AND VIOLATED THE >= 0 RULE. FIXED *
007100*                    BY APPLYING THE SIGN AFTER THE CONVERT,    *
007200*                    NOT BEFORE, SO GTFVSHP SEES THE TRUE       *
007300*                    (NEGATIVE) VALUE AND RAISES E_002.         *
007400*-----------------------------------------------------------   *
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.    IBM-AS400.
007800 OBJECT-COMPUTER.    IBM-AS400.
007900 SPECIAL-NAMES.      LOCAL-DATA IS LOCAL-DATA-AREA
008000                     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT AGENCY-FILE
008400         ASSIGN TO AGENCYDAT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WK-C-FILE-STATUS.
008700     SELECT SHAPES-FILE
008800         ASSIGN TO SHAPESDAT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT ATTRIBUTIONS-FILE
009200         ASSIGN TO ATTRIBDAT
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WK-C-FILE-STATUS.
009500     SELECT TRANSLATIONS-FILE
009600         ASSIGN TO TRANSLDAT
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WK-C-FILE-STATUS.
009900     SELECT NOTICES-FILE
010000         ASSIGN TO NOTICEDAT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WK-C-FILE-STATUS.
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  AGENCY-FILE
010600     LABEL RECORDS ARE OMITTED.
010700 01  WK-C-AGENCY-LINE-REC.
010800     05  WK-C-AGENCY-LINE          PIC X(2040).
010900     05  FILLER                    PIC X(10).
011000
011100 FD  SHAPES-FILE
011200     LABEL RECORDS ARE OMITTED.
011300 01  WK-C-SHAPES-LINE-REC.
011400     05  WK-C-SHAPES-LINE          PIC X(490).
011500     05  FILLER                    PIC X(10).
011600
011700 FD  ATTRIBUTIONS-FILE
011800     LABEL RECORDS ARE OMITTED.
011900 01  WK-C-ATTRIB-LINE-REC.
012000     05  WK-C-ATTRIB-LINE          PIC X(2990).
012100     05  FILLER                    PIC X(10).
012200
012300 FD  TRANSLATIONS-FILE
012400     LABEL RECORDS ARE OMITTED.
012500 01  WK-C-TRANSL-LINE-REC.
012600     05  WK-C-TRANSL-LINE          PIC X(590).
012700     05  FILLER                    PIC X(10).
012800
012900 FD  NOTICES-FILE
013000     LABEL RECORDS ARE OMITTED.
013100* THIS RECORD IS HAND-DECLARED RATHER THAN COPY GTFNOT BECAUSE  *
013200* GTFNOT ALSO CARRIES GTN-NOTICE-CODES, WHICH HAS VALUE CLAUSES *
013300* - AND VALUE CLAUSES ARE NOT LEGAL ON A RECORD SUBORDINATE TO  *
013400* AN FD. THE WORKING-STORAGE COPY OF GTFNOT (BELOW) IS MOVED    *
013500* INTO THIS RECORD FIELD BY FIELD BEFORE EACH WRITE.            *
013600 01  WK-C-NOTICES-FD-RECORD.
013700     05  FD-GTN-CODE               PIC X(06).
013800     05  FD-GTN-FILENAME           PIC X(40).
013900     05  FD-GTN-FIELD-NAME         PIC X(255).
014000     05  FD-GTN-CONFLICT-FIELD     PIC X(255).
014100     05  FD-GTN-ENTITY-ID          PIC X(255).
014200     05  FD-GTN-TITLE              PIC X(60).
014300     05  FD-GTN-RANGE-DATA.
014400         10  FD-GTN-RANGE-MIN      PIC S9(09)V9(06).
014500         10  FD-GTN-RANGE-MAX      PIC S9(09)V9(06).
014600         10  FD-GTN-ACTUAL-VALUE   PIC S9(09)V9(06).
014700     05  FD-GTN-RUNDTE             PIC 9(08).
014800     05  FILLER                    PIC X(30).
014900
015000 WORKING-STORAGE SECTION.
015100 01  FILLER  PIC X(24)  VALUE "** PROGRAM GTFBATCH **".
015200
015300 01  WK-C-COMMON.
015400     COPY GTFCMWS.
015500
015600* THE FOLLOWING FOUR COPYBOOKS SUPPLY THE LINKAGE RECORD EACH    *
015700* CALLED VALIDATOR EXPECTS - GTFBATCH BUILDS EACH ONE FROM THE   *
015800* PARSED ROW, CALLS THE SUBROUTINE, THEN READS THE OUTPUT/NOTICE*
015900* PORTION BACK OUT OF THE SAME RECORD.                          *
016000     COPY GTFAGY.
016100     COPY GTFSHP.
016200     COPY GTFATR.
016300     COPY GTFTRN.
016400     COPY GTFNOT.
016500
016600 01  WK-C-FILENAME-LITERALS.
016700     05  WK-C-FN-AGENCY            PIC X(40)
016800                                   VALUE "agency.txt".
016900     05  WK-C-FN-SHAPES            PIC X(40)
017000                                   VALUE "shapes.txt".
017100     05  WK-C-FN-ATTRIB            PIC X(40)
017200                                   VALUE "attributions.txt".
017300     05  WK-C-FN-TRANSL            PIC X(40)
017400                                   VALUE "translations.txt".
017500
017600 01  WK-N-BATCH-COUNTERS.
017700     05  WK-N-AGENCY-CTR           PIC S9(09) COMP VALUE ZERO.
017800     05  WK-N-SHAPES-CTR           PIC S9(09) COMP VALUE ZERO.
017900     05  WK-N-ATTRIB-CTR           PIC S9(09) COMP VALUE ZERO.
018000     05  WK-N-TRANSL-CTR           PIC S9(09) COMP VALUE ZERO.
018100     05  WK-N-NOTICE-OUT-CTR       PIC S9(09) COMP VALUE ZERO.
018200     05  WK-N-IX                   PIC S9(04) COMP VALUE ZERO.
018300     05  FILLER                    PIC X(02).
018400
018500 01  WK-C-CVT-WORK-AREA.
018600     05  WK-C-CVT-TEXT             PIC X(20).
018700     05  WK-C-CVT-SIGN-SW          PIC X(01)  VALUE "N".
018800         88  WK-C-CVT-NEGATIVE                VALUE "Y".
018900         88  WK-C-CVT-POSITIVE                VALUE "N".
019000     05  WK-C-CVT-UNSIGNED         PIC X(20).
019100     05  WK-C-CVT-WHOLE-TX         PIC X(10).
019200     05  WK-C-CVT-FRAC6-TX         PIC X(06).
019300     05  WK-C-CVT-FRAC3-TX         PIC X(03).
019400     05  FILLER                    PIC X(02).
019500
019600 01  WK-N-CVT-WORK-AREA.
019700     05  WK-N-CVT-WHOLE            PIC S9(09) COMP VALUE ZERO.
019800     05  WK-N-CVT-FRAC6            PIC S9(09) COMP VALUE ZERO.
019900     05  WK-N-CVT-FRAC3            PIC S9(09) COMP VALUE ZERO.
020000     05  WK-N-CVT-LATLON-RESULT    PIC S9(03)V9(06) VALUE ZERO.
020100     05  WK-N-CVT-DIST-RESULT      PIC S9(07)V9(03) VALUE ZERO.
020200     05  WK-N-CVT-INT-RESULT       PIC S9(09) VALUE ZERO.
020300     05  FILLER                    PIC X(02).
020400
020500* SHAPE ROW STAGING - RAW TEXT PULLED OFF THE UNSTRING BEFORE   *
020600* IT IS RUN THROUGH F100/F200/F300 BELOW.                      *
020700 01  WK-C-SHAPE-STAGING.
020800     05  WK-C-SHP-STG-LAT          PIC X(20).
020900     05  WK-C-SHP-STG-LON          PIC X(20).
021000     05  WK-C-SHP-STG-SEQUENCE     PIC X(20).
021100     05  WK-C-SHP-STG-DIST         PIC X(20).
021200     05  FILLER                    PIC X(02).
021300
021400* ---------------------------------------------------------- *
021500* DEBUG / DUMP VIEWS - ALTERNATE PICTURES OF THE RUNNING      *
021600* COUNTERS FOR USE UNDER LOCAL-DATA-AREA DUMPS.               *
021700* ---------------------------------------------------------- *
021800 01  WK-C-CTR-DEBUG-VIEW.
021900     05  WK-C-DBG-AGENCY-CTR       PIC S9(09) COMP.
022000     05  WK-C-DBG-AGENCY-CTR-X REDEFINES WK-C-DBG-AGENCY-CTR
022100                                   PIC X(04).
022200     05  WK-C-DBG-SHAPES-CTR       PIC S9(09) COMP.
022300     05  WK-C-DBG-SHAPES-CTR-X REDEFINES WK-C-DBG-SHAPES-CTR
022400                                   PIC X(04).
022500     05  WK-C-DBG-NOTICE-CTR       PIC S9(09) COMP.
022600     05  WK-C-DBG-NOTICE-CTR-X REDEFINES WK-C-DBG-NOTICE-CTR
022700                                   PIC X(04).
022800     05  FILLER                    PIC X(02).
022900
023000 PROCEDURE DIVISION.
023100
023200 MAIN-MODULE.
023300     ACCEPT WK-C-RUNDATE FROM DATE YYYYMMDD.
023400     PERFORM A000-OPEN-ALL-FILES
023500        THRU A999-OPEN-ALL-FILES-EX.
023600     PERFORM B000-PROCESS-AGENCY-FILE
023700        THRU B199-PROCESS-AGENCY-FILE-EX.
023800     PERFORM C000-PROCESS-SHAPES-FILE
023900        THRU C199-PROCESS-SHAPES-FILE-EX.
024000     PERFORM D000-PROCESS-ATTRIBUTIONS-FILE
024100        THRU D199-PROCESS-ATTRIBUTIONS-FILE-EX.
024200     PERFORM E000-PROCESS-TRANSLATIONS-FILE
024300        THRU E199-PROCESS-TRANSLATIONS-FILE-EX.
024400     PERFORM Z000-CLOSE-ALL-FILES
024500        THRU Z099-CLOSE-ALL-FILES-EX.
024600     GOBACK.
024700
024800****************************************************************
024900* A-PARAGRAPHS - OPEN ALL FILES                                *
025000****************************************************************
025100 A000-OPEN-ALL-FILES.
025200     OPEN INPUT  AGENCY-FILE.
025300     IF  NOT WK-C-SUCCESSFUL
025400         DISPLAY "GTFBATCH - OPEN FILE ERROR - AGENCY-FILE"
025500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600         GO TO Y900-ABNORMAL-TERMINATION
025700     END-IF.
025800     OPEN INPUT  SHAPES-FILE.
025900     IF  NOT WK-C-SUCCESSFUL
026000         DISPLAY "GTFBATCH - OPEN FILE ERROR - SHAPES-FILE"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         GO TO Y900-ABNORMAL-TERMINATION
026300     END-IF.
026400     OPEN INPUT  ATTRIBUTIONS-FILE.
026500     IF  NOT WK-C-SUCCESSFUL
026600         DISPLAY "GTFBATCH - OPEN FILE ERROR - ATTRIBUTIONS-FILE"
026700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800         GO TO Y900-ABNORMAL-TERMINATION
026900     END-IF.
027000     OPEN INPUT  TRANSLATIONS-FILE.
027100     IF  NOT WK-C-SUCCESSFUL
027200         DISPLAY "GTFBATCH - OPEN FILE ERROR - TRANSLATIONS-FILE"
027300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400         GO TO Y900-ABNORMAL-TERMINATION
027500     END-IF.
027600     OPEN OUTPUT NOTICES-FILE.
027700     IF  NOT WK-C-SUCCESSFUL
027800         DISPLAY "GTFBATCH - OPEN FILE ERROR - NOTICES-FILE"
027900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000         GO TO Y900-ABNORMAL-TERMINATION
028100     END-IF.
028200 A999-OPEN-ALL-FILES-EX.
028300     EXIT.
028400
028500****************************************************************
028600* B-PARAGRAPHS - AGENCY.TXT                                    *
028700****************************************************************
028800 B000-PROCESS-AGENCY-FILE.
028900     READ AGENCY-FILE.
029000*        DISCARD THE HEADER ROW - COLUMN NAMES, NOT DATA -
029100*        SEE GTV3D4.
029200     IF  NOT WK-C-SUCCESSFUL
029300         GO TO B199-PROCESS-AGENCY-FILE-EX
029400     END-IF.
029500 B010-READ-AGENCY-LOOP.
029600     READ AGENCY-FILE.
029700     IF  WK-C-END-OF-FILE
029800         GO TO B199-PROCESS-AGENCY-FILE-EX
029900     END-IF.
030000     IF  NOT WK-C-SUCCESSFUL
030100         DISPLAY "GTFBATCH - READ FILE ERROR - AGENCY-FILE"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300         GO TO Y900-ABNORMAL-TERMINATION
030400     END-IF.
030500     ADD 1                         TO WK-N-AGENCY-CTR.
030600     PERFORM B020-PARSE-AGENCY-ROW
030700        THRU B029-PARSE-AGENCY-ROW-EX.
030800     CALL "GTFVAGY"                USING WK-C-VAGY-RECORD.
030900     IF  WK-N-VAGY-NOTICE-CTR NOT = ZERO
031000         PERFORM B040-WRITE-AGENCY-NOTICES
031100            THRU B049-WRITE-AGENCY-NOTICES-EX
031200     END-IF.
031300     GO TO B010-READ-AGENCY-LOOP.
031400 B199-PROCESS-AGENCY-FILE-EX.
031500     EXIT.
031600
031700 B020-PARSE-AGENCY-ROW.
031800     INITIALIZE                    WK-C-VAGY-INPUT.
031900     UNSTRING WK-C-AGENCY-LINE DELIMITED BY ","
032000         INTO WK-C-VAGY-I-AGENCY-ID
032100              WK-C-VAGY-I-NAME
032200              WK-C-VAGY-I-URL
032300              WK-C-VAGY-I-TIMEZONE
032400              WK-C-VAGY-I-LANG
032500              WK-C-VAGY-I-PHONE
032600              WK-C-VAGY-I-FARE-URL
032700              WK-C-VAGY-I-EMAIL
032800     END-UNSTRING.
032900 B029-PARSE-AGENCY-ROW-EX.
033000     EXIT.
033100
033200 B040-WRITE-AGENCY-NOTICES.
033300     MOVE 1                        TO WK-N-IX.
033400 B041-WRITE-AGENCY-NOTICES-LOOP.
033500     IF  WK-N-IX > WK-N-VAGY-NOTICE-CTR
033600         GO TO B049-WRITE-AGENCY-NOTICES-EX
033700     END-IF.
033800     INITIALIZE                    GTN-NOTICE-RECORD.
033900     MOVE WK-C-VAGY-NOT-CODE (WK-N-IX)  TO GTN-CODE.
034000     MOVE WK-C-FN-AGENCY                TO GTN-FILENAME.
034100     MOVE WK-C-VAGY-NOT-FIELD (WK-N-IX) TO GTN-FIELD-NAME.
034200     MOVE WK-C-VAGY-NOT-TITLE (WK-N-IX) TO GTN-TITLE.
034300     IF  WK-C-VAGY-I-AGENCY-ID = SPACES
034400         MOVE GTN-NO-ID-LITERAL         TO GTN-ENTITY-ID
034500     ELSE
034600         MOVE WK-C-VAGY-I-AGENCY-ID     TO GTN-ENTITY-ID
034700     END-IF.
034800     MOVE WK-N-RUNDATE                  TO GTN-RUNDTE.
034900     PERFORM Z100-WRITE-NOTICE-RECORD
035000        THRU Z199-WRITE-NOTICE-RECORD-EX.
035100     ADD 1                         TO WK-N-IX.
035200     GO TO B041-WRITE-AGENCY-NOTICES-LOOP.
035300 B049-WRITE-AGENCY-NOTICES-EX.
035400     EXIT.
035500
035600****************************************************************
035700* C-PARAGRAPHS - SHAPES.TXT                                    *
035800****************************************************************
035900 C000-PROCESS-SHAPES-FILE.
036000     READ SHAPES-FILE.
036100*        DISCARD THE HEADER ROW - SEE GTV3D4.
036200     IF  NOT WK-C-SUCCESSFUL
036300         GO TO C199-PROCESS-SHAPES-FILE-EX
036400     END-IF.
036500 C010-READ-SHAPES-LOOP.
036600     READ SHAPES-FILE.
036700     IF  WK-C-END-OF-FILE
036800         GO TO C199-PROCESS-SHAPES-FILE-EX
036900     END-IF.
037000     IF  NOT WK-C-SUCCESSFUL
037100         DISPLAY "GTFBATCH - READ FILE ERROR - SHAPES-FILE"
037200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037300         GO TO Y900-ABNORMAL-TERMINATION
037400     END-IF.
037500     ADD 1                         TO WK-N-SHAPES-CTR.
037600     PERFORM C020-PARSE-SHAPES-ROW
037700        THRU C029-PARSE-SHAPES-ROW-EX.
037800     CALL "GTFVSHP"                USING WK-C-VSHP-RECORD.
037900     IF  WK-N-VSHP-NOTICE-CTR NOT = ZERO
038000         PERFORM C040-WRITE-SHAPES-NOTICES
038100            THRU C049-WRITE-SHAPES-NOTICES-EX
038200     END-IF.
038300     GO TO C010-READ-SHAPES-LOOP.
038400 C199-PROCESS-SHAPES-FILE-EX.
038500     EXIT.
038600
038700 C020-PARSE-SHAPES-ROW.
038800     INITIALIZE                    WK-C-VSHP-INPUT.
038900     MOVE SPACES                   TO WK-C-SHAPE-STAGING.
039000     MOVE "N"                      TO WK-C-VSHP-I-SHAPE-ID-PR
039100                                      WK-C-VSHP-I-LAT-PR
039200                                      WK-C-VSHP-I-LON-PR
039300                                      WK-C-VSHP-I-SEQUENCE-PR
039400                                      WK-C-VSHP-I-DIST-PR.
039500     UNSTRING WK-C-SHAPES-LINE DELIMITED BY ","
039600         INTO WK-C-VSHP-I-SHAPE-ID
039700              WK-C-SHP-STG-LAT
039800              WK-C-SHP-STG-LON
039900              WK-C-SHP-STG-SEQUENCE
040000              WK-C-SHP-STG-DIST
040100     END-UNSTRING.
040200     IF  WK-C-VSHP-I-SHAPE-ID NOT = SPACES
040300         MOVE "Y"                  TO WK-C-VSHP-I-SHAPE-ID-PR
040400     END-IF.
040500     IF  WK-C-SHP-STG-LAT NOT = SPACES
040600         MOVE "Y"                  TO WK-C-VSHP-I-LAT-PR
040700         MOVE WK-C-SHP-STG-LAT     TO WK-C-CVT-TEXT
040800         PERFORM F100-CONVERT-LATLON-TEXT
040900            THRU F199-CONVERT-LATLON-TEXT-EX
041000         MOVE WK-N-CVT-LATLON-RESULT TO WK-C-VSHP-I-LAT
041100     END-IF.
041200     IF  WK-C-SHP-STG-LON NOT = SPACES
041300         MOVE "Y"                  TO WK-C-VSHP-I-LON-PR
041400         MOVE WK-C-SHP-STG-LON     TO WK-C-CVT-TEXT
041500         PERFORM F100-CONVERT-LATLON-TEXT
041600            THRU F199-CONVERT-LATLON-TEXT-EX
041700         MOVE WK-N-CVT-LATLON-RESULT TO WK-C-VSHP-I-LON
041800     END-IF.
041900     IF  WK-C-SHP-STG-SEQUENCE NOT = SPACES
042000         MOVE "Y"                  TO WK-C-VSHP-I-SEQUENCE-PR
042100         MOVE WK-C-SHP-STG-SEQUENCE TO WK-C-CVT-TEXT
042200         PERFORM F300-CONVERT-INTEGER-TEXT
042300            THRU F399-CONVERT-INTEGER-TEXT-EX
042400         MOVE WK-N-CVT-INT-RESULT  TO WK-C-VSHP-I-SEQUENCE
042500     END-IF.
042600     IF  WK-C-SHP-STG-DIST NOT = SPACES
042700         MOVE "Y"                  TO WK-C-VSHP-I-DIST-PR
042800         MOVE WK-C-SHP-STG-DIST    TO WK-C-CVT-TEXT
042900         PERFORM F200-CONVERT-DIST-TEXT
043000            THRU F299-CONVERT-DIST-TEXT-EX
043100         MOVE WK-N-CVT-DIST-RESULT TO WK-C-VSHP-I-DIST
043200     END-IF.
043300 C029-PARSE-SHAPES-ROW-EX.
043400     EXIT.
043500
043600 C040-WRITE-SHAPES-NOTICES.
043700     MOVE 1                        TO WK-N-IX.
043800 C041-WRITE-SHAPES-NOTICES-LOOP.
043900     IF  WK-N-IX > WK-N-VSHP-NOTICE-CTR
044000         GO TO C049-WRITE-SHAPES-NOTICES-EX
044100     END-IF.
044200     INITIALIZE                    GTN-NOTICE-RECORD.
044300     MOVE WK-C-VSHP-NOT-CODE (WK-N-IX)  TO GTN-CODE.
044400     MOVE WK-C-FN-SHAPES                TO GTN-FILENAME.
044500     MOVE WK-C-VSHP-NOT-FIELD (WK-N-IX) TO GTN-FIELD-NAME.
044600     MOVE WK-C-VSHP-NOT-TITLE (WK-N-IX) TO GTN-TITLE.
044700     MOVE WK-C-VSHP-NOT-RNGMIN (WK-N-IX) TO GTN-RANGE-MIN.
044800     MOVE WK-C-VSHP-NOT-RNGMAX (WK-N-IX) TO GTN-RANGE-MAX.
044900     MOVE WK-C-VSHP-NOT-ACTVAL (WK-N-IX) TO GTN-ACTUAL-VALUE.
045000     IF  WK-C-VSHP-I-SHAPE-ID = SPACES
045100         MOVE GTN-NO-ID-LITERAL         TO GTN-ENTITY-ID
045200     ELSE
045300         MOVE WK-C-VSHP-I-SHAPE-ID      TO GTN-ENTITY-ID
045400     END-IF.
045500     MOVE WK-N-RUNDATE                  TO GTN-RUNDTE.
045600     PERFORM Z100-WRITE-NOTICE-RECORD
045700        THRU Z199-WRITE-NOTICE-RECORD-EX.
045800     ADD 1                         TO WK-N-IX.
045900     GO TO C041-WRITE-SHAPES-NOTICES-LOOP.
046000 C049-WRITE-SHAPES-NOTICES-EX.
046100     EXIT.
046200
046300****************************************************************
046400* D-PARAGRAPHS - ATTRIBUTIONS.TXT                              *
046500****************************************************************
046600 D000-PROCESS-ATTRIBUTIONS-FILE.
046700     READ ATTRIBUTIONS-FILE.
046800*        DISCARD THE HEADER ROW - SEE GTV3D4.
046900     IF  NOT WK-C-SUCCESSFUL
047000         GO TO D199-PROCESS-ATTRIBUTIONS-FILE-EX
047100     END-IF.
047200 D010-READ-ATTRIBUTIONS-LOOP.
047300     READ ATTRIBUTIONS-FILE.
047400     IF  WK-C-END-OF-FILE
047500         GO TO D199-PROCESS-ATTRIBUTIONS-FILE-EX
047600     END-IF.
047700     IF  NOT WK-C-SUCCESSFUL
047800         DISPLAY "GTFBATCH - READ FILE ERROR - ATTRIBUTIONS-FILE"
047900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048000         GO TO Y900-ABNORMAL-TERMINATION
048100     END-IF.
048200     ADD 1                         TO WK-N-ATTRIB-CTR.
048300     PERFORM D020-PARSE-ATTRIB-ROW
048400        THRU D029-PARSE-ATTRIB-ROW-EX.
048500     CALL "GTFVATR"                USING WK-C-VATR-RECORD.
048600     IF  WK-N-VATR-NOTICE-CTR NOT = ZERO
048700         PERFORM D040-WRITE-ATTRIB-NOTICES
048800            THRU D049-WRITE-ATTRIB-NOTICES-EX
048900     END-IF.
049000     GO TO D010-READ-ATTRIBUTIONS-LOOP.
049100 D199-PROCESS-ATTRIBUTIONS-FILE-EX.
049200     EXIT.
049300
049400 D020-PARSE-ATTRIB-ROW.
049500     INITIALIZE                    WK-C-VATR-INPUT.
049600     MOVE "N"                      TO WK-C-VATR-I-ATTRIB-ID-PR.
049700     UNSTRING WK-C-ATTRIB-LINE DELIMITED BY ","
049800         INTO WK-C-VATR-I-ATTRIB-ID
049900              WK-C-VATR-I-AGENCY-ID
050000              WK-C-VATR-I-ROUTE-ID
050100              WK-C-VATR-I-TRIP-ID
050200              WK-C-VATR-I-ORG-NAME
050300              WK-C-VATR-I-IS-PRODUCER
050400              WK-C-VATR-I-IS-OPERATOR
050500              WK-C-VATR-I-IS-AUTHORTY
050600              WK-C-VATR-I-ATTRIB-URL
050700              WK-C-VATR-I-ATTRIB-EMAIL
050800              WK-C-VATR-I-ATTRIB-PHONE
050900     END-UNSTRING.
051000     IF  WK-C-VATR-I-ATTRIB-ID NOT = SPACES
051100         MOVE "Y"                  TO WK-C-VATR-I-ATTRIB-ID-PR
051200     END-IF.
051300 D029-PARSE-ATTRIB-ROW-EX.
051400     EXIT.
051500
051600 D040-WRITE-ATTRIB-NOTICES.
051700     MOVE 1                        TO WK-N-IX.
051800 D041-WRITE-ATTRIB-NOTICES-LOOP.
051900     IF  WK-N-IX > WK-N-VATR-NOTICE-CTR
052000         GO TO D049-WRITE-ATTRIB-NOTICES-EX
052100     END-IF.
052200     INITIALIZE                    GTN-NOTICE-RECORD.
052300     MOVE WK-C-VATR-NOT-CODE (WK-N-IX)  TO GTN-CODE.
052400     MOVE WK-C-FN-ATTRIB                TO GTN-FILENAME.
052500     MOVE WK-C-VATR-NOT-FIELD (WK-N-IX) TO GTN-FIELD-NAME.
052600     MOVE WK-C-VATR-NOT-TITLE (WK-N-IX) TO GTN-TITLE.
052700*        GTV4A7 - RESOLVED BY GTFVATR, NOT RECOMPUTED HERE.
052800     MOVE WK-C-VATR-ENTITY-ID           TO GTN-ENTITY-ID.
052900     MOVE WK-N-RUNDATE                  TO GTN-RUNDTE.
053000     PERFORM Z100-WRITE-NOTICE-RECORD
053100        THRU Z199-WRITE-NOTICE-RECORD-EX.
053200     ADD 1                         TO WK-N-IX.
053300     GO TO D041-WRITE-ATTRIB-NOTICES-LOOP.
053400 D049-WRITE-ATTRIB-NOTICES-EX.
053500     EXIT.
053600
053700****************************************************************
053800* E-PARAGRAPHS - TRANSLATIONS.TXT (table_name = feed_info)     *
053900****************************************************************
054000 E000-PROCESS-TRANSLATIONS-FILE.
054100     READ TRANSLATIONS-FILE.
054200*        DISCARD THE HEADER ROW - SEE GTV3D4.
054300     IF  NOT WK-C-SUCCESSFUL
054400         GO TO E199-PROCESS-TRANSLATIONS-FILE-EX
054500     END-IF.
054600 E010-READ-TRANSLATIONS-LOOP.
054700     READ TRANSLATIONS-FILE.
054800     IF  WK-C-END-OF-FILE
054900         GO TO E199-PROCESS-TRANSLATIONS-FILE-EX
055000     END-IF.
055100     IF  NOT WK-C-SUCCESSFUL
055200         DISPLAY "GTFBATCH - READ FILE ERROR - TRANSLATIONS-FILE"
055300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055400         GO TO Y900-ABNORMAL-TERMINATION
055500     END-IF.
055600     ADD 1                         TO WK-N-TRANSL-CTR.
055700     PERFORM E020-PARSE-TRANSL-ROW
055800        THRU E029-PARSE-TRANSL-ROW-EX.
055900     CALL "GTFVTRN"                USING WK-C-VTRN-RECORD.
056000     IF  WK-N-VTRN-NOTICE-CTR NOT = ZERO
056100         PERFORM E040-WRITE-TRANSL-NOTICES
056200            THRU E049-WRITE-TRANSL-NOTICES-EX
056300     END-IF.
056400     GO TO E010-READ-TRANSLATIONS-LOOP.
056500 E199-PROCESS-TRANSLATIONS-FILE-EX.
056600     EXIT.
056700
056800 E020-PARSE-TRANSL-ROW.
056900     INITIALIZE                    WK-C-VTRN-INPUT.
057000     UNSTRING WK-C-TRANSL-LINE DELIMITED BY ","
057100         INTO WK-C-VTRN-I-TABLE-NAME
057200              WK-C-VTRN-I-FIELD-NAME
057300              WK-C-VTRN-I-LANGUAGE
057400              WK-C-VTRN-I-TRANSLATION
057500     END-UNSTRING.
057600 E029-PARSE-TRANSL-ROW-EX.
057700     EXIT.
057800
057900 E040-WRITE-TRANSL-NOTICES.
058000     MOVE 1                        TO WK-N-IX.
058100 E041-WRITE-TRANSL-NOTICES-LOOP.
058200     IF  WK-N-IX > WK-N-VTRN-NOTICE-CTR
058300         GO TO E049-WRITE-TRANSL-NOTICES-EX
058400     END-IF.
058500     INITIALIZE                    GTN-NOTICE-RECORD.
058600     MOVE WK-C-VTRN-NOT-CODE (WK-N-IX)  TO GTN-CODE.
058700     MOVE WK-C-FN-TRANSL                TO GTN-FILENAME.
058800     MOVE WK-C-VTRN-NOT-FIELD (WK-N-IX) TO GTN-FIELD-NAME.
058900     MOVE WK-C-VTRN-NOT-TITLE (WK-N-IX) TO GTN-TITLE.
059000     IF  WK-C-VTRN-I-FIELD-NAME = SPACES
059100         MOVE GTN-NO-ID-LITERAL         TO GTN-ENTITY-ID
059200     ELSE
059300         MOVE WK-C-VTRN-I-FIELD-NAME    TO GTN-ENTITY-ID
059400     END-IF.
059500     MOVE WK-N-RUNDATE                  TO GTN-RUNDTE.
059600     PERFORM Z100-WRITE-NOTICE-RECORD
059700        THRU Z199-WRITE-NOTICE-RECORD-EX.
059800     ADD 1                         TO WK-N-IX.
059900     GO TO E041-WRITE-TRANSL-NOTICES-LOOP.
060000 E049-WRITE-TRANSL-NOTICES-EX.
060100     EXIT.
060200
060300****************************************************************
060400* F-PARAGRAPHS - HAND-ROLLED TEXT-TO-NUMERIC CONVERSION.       *
060500* FUNCTION NUMVAL IS NOT USED - NOT AVAILABLE ON THIS RELEASE  *
060600* OF THE COMPILER (SEE GTV1B2). WK-C-CVT-TEXT IS THE INPUT ON  *
060700* ENTRY TO EACH OF THESE THREE PARAGRAPHS.                     *
060800****************************************************************
060900 F100-CONVERT-LATLON-TEXT.
061000     MOVE SPACES                   TO WK-C-CVT-UNSIGNED
061100                                      WK-C-CVT-WHOLE-TX
061200                                      WK-C-CVT-FRAC6-TX.
061300     MOVE "N"                      TO WK-C-CVT-SIGN-SW.
061400     IF  WK-C-CVT-TEXT (1:1) = "-"
061500         MOVE "Y"                  TO WK-C-CVT-SIGN-SW
061600         MOVE WK-C-CVT-TEXT (2:19) TO WK-C-CVT-UNSIGNED
061700     ELSE
061800         MOVE WK-C-CVT-TEXT        TO WK-C-CVT-UNSIGNED
061900     END-IF.
062000     UNSTRING WK-C-CVT-UNSIGNED DELIMITED BY "."
062100         INTO WK-C-CVT-WHOLE-TX
062200              WK-C-CVT-FRAC6-TX
062300     END-UNSTRING.
062400     INSPECT WK-C-CVT-FRAC6-TX REPLACING ALL SPACES BY ZEROS.
062500     MOVE WK-C-CVT-WHOLE-TX        TO WK-N-CVT-WHOLE.
062600     MOVE WK-C-CVT-FRAC6-TX        TO WK-N-CVT-FRAC6.
062700     COMPUTE WK-N-CVT-LATLON-RESULT =
062800         WK-N-CVT-WHOLE + (WK-N-CVT-FRAC6 / 1000000).
062900     IF  WK-C-CVT-NEGATIVE
063000         COMPUTE WK-N-CVT-LATLON-RESULT =
063100             WK-N-CVT-LATLON-RESULT * -1
063200     END-IF.
063300 F199-CONVERT-LATLON-TEXT-EX.
063400     EXIT.
063500
063600 F200-CONVERT-DIST-TEXT.
063700     MOVE SPACES                   TO WK-C-CVT-UNSIGNED
063800                                      WK-C-CVT-WHOLE-TX
063900                                      WK-C-CVT-FRAC3-TX.
064000     MOVE "N"                      TO WK-C-CVT-SIGN-SW.
064100     IF  WK-C-CVT-TEXT (1:1) = "-"
064200         MOVE "Y"                  TO WK-C-CVT-SIGN-SW
064300         MOVE WK-C-CVT-TEXT (2:19) TO WK-C-CVT-UNSIGNED
064400     ELSE
064500         MOVE WK-C-CVT-TEXT        TO WK-C-CVT-UNSIGNED
064600     END-IF.
064700     UNSTRING WK-C-CVT-UNSIGNED DELIMITED BY "."
064800         INTO WK-C-CVT-WHOLE-TX
064900              WK-C-CVT-FRAC3-TX
065000     END-UNSTRING.
065100     INSPECT WK-C-CVT-FRAC3-TX REPLACING ALL SPACES BY ZEROS.
065200     MOVE WK-C-CVT-WHOLE-TX        TO WK-N-CVT-WHOLE.
065300     MOVE WK-C-CVT-FRAC3-TX        TO WK-N-CVT-FRAC3.
065400     COMPUTE WK-N-CVT-DIST-RESULT =
065500         WK-N-CVT-WHOLE + (WK-N-CVT-FRAC3 / 1000).
065600*        GTV5F3 - SIGN IS APPLIED AFTER THE CONVERT SO A
065700*        NEGATIVE shape_dist_traveled REACHES GTFVSHP INTACT.
065800     IF  WK-C-CVT-NEGATIVE
065900         COMPUTE WK-N-CVT-DIST-RESULT =
066000             WK-N-CVT-DIST-RESULT * -1
066100     END-IF.
066200 F299-CONVERT-DIST-TEXT-EX.
066300     EXIT.
066400
066500 F300-CONVERT-INTEGER-TEXT.
066600     MOVE SPACES                   TO WK-C-CVT-UNSIGNED.
066700     MOVE "N"                      TO WK-C-CVT-SIGN-SW.
066800     IF  WK-C-CVT-TEXT (1:1) = "-"
066900         MOVE "Y"                  TO WK-C-CVT-SIGN-SW
067000         MOVE WK-C-CVT-TEXT (2:19) TO WK-C-CVT-UNSIGNED
067100     ELSE
067200         MOVE WK-C-CVT-TEXT        TO WK-C-CVT-UNSIGNED
067300     END-IF.
067400     MOVE WK-C-CVT-UNSIGNED        TO WK-N-CVT-INT-RESULT.
067500     IF  WK-C-CVT-NEGATIVE
067600         COMPUTE WK-N-CVT-INT-RESULT =
067700             WK-N-CVT-INT-RESULT * -1
067800     END-IF.
067900 F399-CONVERT-INTEGER-TEXT-EX.
068000     EXIT.
068100
068200****************************************************************
068300* Y/Z-PARAGRAPHS - NOTICE OUTPUT, ABNORMAL TERMINATION, CLOSE  *
068400****************************************************************
068500 Y900-ABNORMAL-TERMINATION.
068600     PERFORM Z000-CLOSE-ALL-FILES
068700        THRU Z099-CLOSE-ALL-FILES-EX.
068800     GOBACK.
068900
069000 Z000-CLOSE-ALL-FILES.
069100     CLOSE AGENCY-FILE.
069200     IF  NOT WK-C-SUCCESSFUL
069300         DISPLAY "GTFBATCH - CLOSE FILE ERROR - AGENCY-FILE"
069400     END-IF.
069500     CLOSE SHAPES-FILE.
069600     IF  NOT WK-C-SUCCESSFUL
069700         DISPLAY "GTFBATCH - CLOSE FILE ERROR - SHAPES-FILE"
069800     END-IF.
069900     CLOSE ATTRIBUTIONS-FILE.
070000     IF  NOT WK-C-SUCCESSFUL
070100         DISPLAY "GTFBATCH - CLOSE FILE ERROR - ATTRIBUTIONS-FILE"
070200     END-IF.
070300     CLOSE TRANSLATIONS-FILE.
070400     IF  NOT WK-C-SUCCESSFUL
070500         DISPLAY "GTFBATCH - CLOSE FILE ERROR - TRANSLATIONS-FILE"
070600     END-IF.
070700     CLOSE NOTICES-FILE.
070800     IF  NOT WK-C-SUCCESSFUL
070900         DISPLAY "GTFBATCH - CLOSE FILE ERROR - NOTICES-FILE"
071000     END-IF.
071100 Z099-CLOSE-ALL-FILES-EX.
071200     EXIT.
071300
071400 Z100-WRITE-NOTICE-RECORD.
071500     MOVE GTN-CODE                 TO FD-GTN-CODE.
071600     MOVE GTN-FILENAME             TO FD-GTN-FILENAME.
071700     MOVE GTN-FIELD-NAME           TO FD-GTN-FIELD-NAME.
071800     MOVE GTN-CONFLICT-FIELD       TO FD-GTN-CONFLICT-FIELD.
071900     MOVE GTN-ENTITY-ID            TO FD-GTN-ENTITY-ID.
072000     MOVE GTN-TITLE                TO FD-GTN-TITLE.
072100     MOVE GTN-RANGE-MIN            TO FD-GTN-RANGE-MIN.
072200     MOVE GTN-RANGE-MAX            TO FD-GTN-RANGE-MAX.
072300     MOVE GTN-ACTUAL-VALUE         TO FD-GTN-ACTUAL-VALUE.
072400     MOVE GTN-RUNDTE               TO FD-GTN-RUNDTE.
072500     WRITE WK-C-NOTICES-FD-RECORD.
072600     IF  NOT WK-C-SUCCESSFUL
072700         DISPLAY "GTFBATCH - WRITE FILE ERROR - NOTICES-FILE"
072800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
072900         GO TO Y900-ABNORMAL-TERMINATION
073000     END-IF.
073100     ADD 1                         TO WK-N-NOTICE-OUT-CTR
073200                                      WK-N-NOTICE-CTR.
073300 Z199-WRITE-NOTICE-RECORD-EX.
073400     EXIT.

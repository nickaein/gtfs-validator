000100*****************************************************************
000200* GTFRTB.cpybk                                                   *
000300* GTFS ENTITY REPOSITORY - IN-MEMORY TABLES HELD IN THE          *
000400* WORKING-STORAGE OF SUBROUTINE GTFVREP FOR THE LIFE OF THE RUN  *
000500* UNIT. SEE GTFREP.cpybk FOR THE LINKAGE AREA GTFVREP IS CALLED  *
000600* WITH.                                                          *
000700*                                                                *
000800* ADD-IF-ABSENT-BY-KEY / LOOKUP-BY-KEY SEMANTICS ARE USED BY     *
000900* EVERY PER-FILE PROCESSING UNIT TO DETECT DUPLICATE ENTITIES    *
001000* ACROSS THE WHOLE FEED (SHOWN HERE FOR AGENCY AND ATTRIBUTION - *
001100* ROUTE IS OUT OF SCOPE, NO ROUTE SOURCE UNIT IN THIS RELEASE).  *
001200*****************************************************************
001300* AMENDMENT HISTORY:                                             *
001400*****************************************************************
001500* GTV1A1 03/06/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1      *
001600*                        - INITIAL VERSION                       *
001700*                        - MAX 2000 AGENCIES / 5000 ATTRIBUTIONS *
001800*                          PER FEED - RESIZE TABLE-MAX IF A      *
001900*                          FEED EVER EXCEEDS THIS.               *
002000*---------------------------------------------------------------*
002100* GTV5B3 08/21/01 ACNJBD - REQ#4471                              *
002200*                        - WIDENED THE COUNT FIELDS TO S9(05)    *
002300*                          COMP SO A FUTURE RELEASE CAN RESIZE   *
002400*                          PAST 9999 WITHOUT A LAYOUT CHANGE.    *
002500*---------------------------------------------------------------*
002600 01 WK-C-REP-TABLES.
002700    05 WK-N-REP-AGY-COUNT       PIC S9(05) COMP VALUE ZERO.
002800    05 WK-C-REP-AGY-TABLE.
002900       10 WK-C-REP-AGY-ENTRY OCCURS 2000 TIMES.
003000          15 WK-C-REP-AGY-KEY       PIC X(255).
003100          15 WK-C-REP-AGY-DATA.
003200             20 WK-C-REP-AGY-NAME      PIC X(255).
003300             20 WK-C-REP-AGY-URL       PIC X(255).
003400             20 WK-C-REP-AGY-TIMEZONE  PIC X(40).
003500             20 WK-C-REP-AGY-LANG      PIC X(02).
003600             20 WK-C-REP-AGY-PHONE     PIC X(20).
003700             20 WK-C-REP-AGY-FARE-URL  PIC X(255).
003800             20 WK-C-REP-AGY-EMAIL     PIC X(255).
003900    05 WK-N-REP-ATR-COUNT       PIC S9(05) COMP VALUE ZERO.
004000    05 WK-C-REP-ATR-TABLE.
004100       10 WK-C-REP-ATR-ENTRY OCCURS 5000 TIMES.
004200          15 WK-C-REP-ATR-KEY       PIC X(255).
004300          15 WK-C-REP-ATR-DATA.
004400             20 WK-C-REP-ATR-AGENCY-ID   PIC X(255).
004500             20 WK-C-REP-ATR-ROUTE-ID    PIC X(255).
004600             20 WK-C-REP-ATR-TRIP-ID     PIC X(255).
004700             20 WK-C-REP-ATR-ORG-NAME    PIC X(255).
004800    05 FILLER                      PIC X(10).

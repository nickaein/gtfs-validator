000100* GTFTRN.cpybk
000200* TRANSLATION (translations.txt, table_name=feed_info) BUSINESS
000300* RECORD AND THE LINKAGE AREA PASSED TO SUBROUTINE GTFVTRN
000400* (TRANSLATION ROW BUILDER).
000500*
000600* I-O FORMAT: GTT-TRANSLATION-RECORD  FROM FILE TRANSLATIONS.DAT
000700*
000800 01 GTT-TRANSLATION-RECORD.
000900    10 GTT-TABLE-NAME         PIC X(20).
001000*        NAME OF TABLE BEING TRANSLATED - REQUIRED, ENUMERATED
001100*        (THIS SLICE: FIXED VALUE "feed_info")
001200    10 GTT-FIELD-NAME         PIC X(255).
001300*        NAME OF THE FIELD BEING TRANSLATED - REQUIRED
001400    10 GTT-LANGUAGE           PIC X(20).
001450*        IETF BCP-47 LANGUAGE CODE OF THE TRANSLATION - REQUIRED
001600    10 GTT-TRANSLATION        PIC X(255).
001650*        THE TRANSLATED TEXT - REQUIRED
001700    10 FILLER                 PIC X(10).
001800
001900* GTV1A1 03/03/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1
002000*                        - INITIAL VERSION
002100*---------------------------------------------------------------*
002200 01 WK-C-VTRN-RECORD.
002300    05 WK-C-VTRN-INPUT.
002400       10 WK-C-VTRN-I-TABLE-NAME   PIC X(20).
002500       10 WK-C-VTRN-I-FIELD-NAME   PIC X(255).
002600       10 WK-C-VTRN-I-LANGUAGE     PIC X(20).
002700       10 WK-C-VTRN-I-TRANSLATION  PIC X(255).
002800    05 WK-C-VTRN-OUTPUT.
002900       10 WK-C-VTRN-BUILT-SW       PIC X(01).
003000           88  WK-C-VTRN-BUILT              VALUE "Y".
003100           88  WK-C-VTRN-NOT-BUILT           VALUE "N".
003200       10 WK-C-VTRN-ENTITY.
003300          15 WK-C-VTRN-O-TABLE-NAME   PIC X(20).
003400          15 WK-C-VTRN-O-FIELD-NAME   PIC X(255).
003500          15 WK-C-VTRN-O-LANGUAGE     PIC X(20).
003600          15 WK-C-VTRN-O-TRANSLATION  PIC X(255).
003700       10 WK-N-VTRN-NOTICE-CTR      PIC S9(04) COMP VALUE ZERO.
003800       10 WK-C-VTRN-NOTICE-TABLE.
003900          15 WK-C-VTRN-NOTICE OCCURS 3 TIMES.
004000             20 WK-C-VTRN-NOT-CODE    PIC X(06).
004100             20 WK-C-VTRN-NOT-FIELD   PIC X(255).
004200             20 WK-C-VTRN-NOT-TITLE   PIC X(60).
004300    05 FILLER                      PIC X(10).

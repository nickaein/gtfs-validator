000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVSHP.
000500 AUTHOR.         R K SUBRAMANIAM.
000600 INSTALLATION.   FEED VALIDATION UNIT.
000700 DATE-WRITTEN.   03 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION : SUBROUTINE - SHAPE POINT VALIDATOR/BUILDER.
001200*              VALIDATES ONE ROW OF SHAPES.TXT AND EITHER
001300*              BUILDS THE SHAPE ENTITY OR RETURNS ONE NOTICE
001400*              PER VIOLATION FOUND. ALL CHECKS ARE RUN - THE
001500*              FIRST VIOLATION DOES NOT STOP THE OTHERS.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* GTV1A1 - ACNRKS - 03/03/1998 - GTFS FEED VALIDATION REL 1
002400*                   - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* GTV1B4 - ACNMWT - 19/07/1998 - REQUEST #1104
002700*                   - SHAPE_DIST_TRAVELED CHECK WAS COMPARING
002800*                     AGAINST THE WRONG WORK AREA - FIXED.
002900*-----------------------------------------------------------------
003000* GTV2C1 - ACNJBD - 22/11/1999 - Y2K REMEDIATION
003100*                   - REVIEWED - NO DATE FIELDS ON THIS RECORD,
003200*                     NO CHANGE REQUIRED.
003300*-----------------------------------------------------------------
003400* GTV3D2 - ACNRKS - 14/02/2001 - REQUEST #2290
003500*                   - SHAPE_PT_SEQUENCE NOW REJECTED WHEN
003600*                     NEGATIVE INSTEAD OF BEING TREATED AS
003700*                     UNSIGNED - MATCHES GTFS SPEC WORDING.
003800*-----------------------------------------------------------------
003900* GTV4E7 - ACNMWT - 09/09/2005 - REQUEST #5518
004000*                   - RAISED MAX NOTICES PER ROW FROM 3 TO 5 SO
004100*                     A ROW BAD ON EVERY FIELD IS FULLY REPORTED.
004200*-----------------------------------------------------------------
004300* GTV5F3 - ACNJBD - 30/03/2011 - REQUEST #9027
004400*                   - COSMETIC - REALIGNED COMMENTS, NO LOGIC
004500*                     CHANGE.
004600*-----------------------------------------------------------------
004610* GTV6G4 - ACNRKS - 11/08/2026 - REQUEST #3364
004620*                   - THE E100/E200/E300 NOTICE BUILDERS NOW MOVE
004630*                     THE CODE/TITLE OFF THE FIXED GTN-CD-*/GTN-TL-*
004640*                     PAIRS IN GTFNOT INSTEAD OF A LOCAL LITERAL.
004650*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                     PIC X(24) VALUE
006700     "** PROGRAM GTFVSHP **".
006800*
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100     COPY GTFCMWS.
007150
007160* GTV6G4 - THE FIXED E_00X CODE/TITLE PAIRS NOW COME OFF THIS
007170* COPYBOOK RATHER THAN A LOCAL LITERAL - SEE THE E-PARAGRAPHS.
007180     COPY GTFNOT.
007200
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-NOT-CODE          PIC X(06)  VALUE SPACES.
007500     05  WK-C-NOT-FIELD         PIC X(255) VALUE SPACES.
007600     05  WK-C-NOT-TITLE         PIC X(60)  VALUE SPACES.
007700     05  WK-C-NOT-RNGMIN        PIC S9(09)V9(06) VALUE ZERO.
007800     05  WK-C-NOT-RNGMAX        PIC S9(09)V9(06) VALUE ZERO.
007900     05  WK-C-NOT-ACTVAL        PIC S9(09)V9(06) VALUE ZERO.
008000     05  WK-C-HAS-RANGE-SW      PIC X(01)  VALUE "N".
008100         88  WK-C-HAS-RANGE               VALUE "Y".
008150     05  FILLER                 PIC X(02)  VALUE SPACES.
008200
008300 01  WK-N-WORK-AREA.
008400     05  WK-N-IX                PIC S9(04) COMP VALUE ZERO.
008450     05  FILLER                 PIC X(02)  VALUE SPACES.
008500
008600* --------------- ALTERNATE DISPLAY VIEWS OF THE RANGE WORK ----*
008700* AREA - KEPT SO THE VALUE CAN BE DISPLAYED IN HEX ON A DUMP    *
008800* WITHOUT HAVING TO REDEFINE ON THE FLY IN THE DEBUGGER.        *
008900 01  WK-C-RANGE-DEBUG-VIEW.
009000     05  WK-C-DBG-RNGMIN        PIC S9(09)V9(06).
009100     05  WK-C-DBG-RNGMIN-X REDEFINES WK-C-DBG-RNGMIN
009200                                PIC X(15).
009300     05  WK-C-DBG-RNGMAX        PIC S9(09)V9(06).
009400     05  WK-C-DBG-RNGMAX-X REDEFINES WK-C-DBG-RNGMAX
009500                                PIC X(15).
009600     05  WK-C-DBG-ACTVAL        PIC S9(09)V9(06).
009700     05  WK-C-DBG-ACTVAL-X REDEFINES WK-C-DBG-ACTVAL
009800                                PIC X(15).
009850     05  FILLER                 PIC X(02).
009900
010000****************
010100 LINKAGE SECTION.
010200****************
010300 COPY GTFSHP.
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-VSHP-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     PERFORM A000-PROCESS-CALLED-ROUTINE
011000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT PROGRAM.
011200
011300*-----------------------------------------------------------------
011400 A000-PROCESS-CALLED-ROUTINE.
011500*-----------------------------------------------------------------
011600     PERFORM B000-VALIDATE-SHAPE-ROW
011700        THRU B999-VALIDATE-SHAPE-ROW-EX.
011800 A099-PROCESS-CALLED-ROUTINE-EX.
011900     EXIT.
012000
012100*-----------------------------------------------------------------
012200 B000-VALIDATE-SHAPE-ROW.
012300*-----------------------------------------------------------------
012400     INITIALIZE            WK-C-VSHP-OUTPUT.
012500     MOVE ZERO           TO WK-N-VSHP-NOTICE-CTR.
012600
012700     PERFORM C100-CHECK-SHAPE-ID
012800        THRU C199-CHECK-SHAPE-ID-EX.
012900     PERFORM C200-CHECK-LATITUDE
013000        THRU C299-CHECK-LATITUDE-EX.
013100     PERFORM C300-CHECK-LONGITUDE
013200        THRU C399-CHECK-LONGITUDE-EX.
013300     PERFORM C400-CHECK-SEQUENCE
013400        THRU C499-CHECK-SEQUENCE-EX.
013500     PERFORM C500-CHECK-DIST-TRAVELED
013600        THRU C599-CHECK-DIST-TRAVELED-EX.
013700
013800     IF  WK-N-VSHP-NOTICE-CTR = ZERO
013900         PERFORM D000-BUILD-SHAPE-ENTITY
014000            THRU D099-BUILD-SHAPE-ENTITY-EX
014100     ELSE
014200         MOVE "N"        TO WK-C-VSHP-BUILT-SW
014300     END-IF.
014400 B999-VALIDATE-SHAPE-ROW-EX.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800 C100-CHECK-SHAPE-ID.
014900*-----------------------------------------------------------------
015000     IF  WK-C-VSHP-I-SHAPE-ID-PR NOT = "Y"
015100         OR WK-C-VSHP-I-SHAPE-ID = SPACES
015200         MOVE "N"           TO WK-C-HAS-RANGE-SW
015300         MOVE "shape_id"    TO WK-C-NOT-FIELD
015400         PERFORM E100-ADD-MISSING-NOTICE
015500            THRU E199-ADD-MISSING-NOTICE-EX
015600     END-IF.
015700 C199-CHECK-SHAPE-ID-EX.
015800     EXIT.
015900
016000*-----------------------------------------------------------------
016100 C200-CHECK-LATITUDE.
016200*-----------------------------------------------------------------
016300     IF  WK-C-VSHP-I-LAT-PR NOT = "Y"
016400         MOVE "N"             TO WK-C-HAS-RANGE-SW
016500         MOVE "shape_pt_lat"  TO WK-C-NOT-FIELD
016600         PERFORM E100-ADD-MISSING-NOTICE
016700            THRU E199-ADD-MISSING-NOTICE-EX
016800     ELSE
016900       IF  WK-C-VSHP-I-LAT < -90.000000
017000             OR WK-C-VSHP-I-LAT > 90.000000
017100         MOVE "Y"             TO WK-C-HAS-RANGE-SW
017200         MOVE "shape_pt_lat"  TO WK-C-NOT-FIELD
017300         MOVE -90.000000      TO WK-C-NOT-RNGMIN
017400         MOVE 90.000000       TO WK-C-NOT-RNGMAX
017500         MOVE WK-C-VSHP-I-LAT TO WK-C-NOT-ACTVAL
017600         PERFORM E200-ADD-FLOAT-RANGE-NOTICE
017700            THRU E299-ADD-FLOAT-RANGE-NOTICE-EX
017800       END-IF
017900     END-IF.
018000 C299-CHECK-LATITUDE-EX.
018100     EXIT.
018200
018300*-----------------------------------------------------------------
018400 C300-CHECK-LONGITUDE.
018500*-----------------------------------------------------------------
018600     IF  WK-C-VSHP-I-LON-PR NOT = "Y"
018700         MOVE "N"             TO WK-C-HAS-RANGE-SW
018800         MOVE "shape_pt_lon"  TO WK-C-NOT-FIELD
018900         PERFORM E100-ADD-MISSING-NOTICE
019000            THRU E199-ADD-MISSING-NOTICE-EX
019100     ELSE
019200       IF  WK-C-VSHP-I-LON < -180.000000
019300             OR WK-C-VSHP-I-LON > 180.000000
019400         MOVE "Y"             TO WK-C-HAS-RANGE-SW
019500         MOVE "shape_pt_lon"  TO WK-C-NOT-FIELD
019600         MOVE -180.000000     TO WK-C-NOT-RNGMIN
019700         MOVE 180.000000      TO WK-C-NOT-RNGMAX
019800         MOVE WK-C-VSHP-I-LON TO WK-C-NOT-ACTVAL
019900         PERFORM E200-ADD-FLOAT-RANGE-NOTICE
020000            THRU E299-ADD-FLOAT-RANGE-NOTICE-EX
020100       END-IF
020200     END-IF.
020300 C399-CHECK-LONGITUDE-EX.
020400     EXIT.
020500
020600*-----------------------------------------------------------------
020700 C400-CHECK-SEQUENCE.
020800*-----------------------------------------------------------------
020900     IF  WK-C-VSHP-I-SEQUENCE-PR NOT = "Y"
021000         MOVE "N"                  TO WK-C-HAS-RANGE-SW
021100         MOVE "shape_pt_sequence"  TO WK-C-NOT-FIELD
021200         PERFORM E100-ADD-MISSING-NOTICE
021300            THRU E199-ADD-MISSING-NOTICE-EX
021400     ELSE
021500       IF  WK-C-VSHP-I-SEQUENCE < ZERO
021600         MOVE "Y"                  TO WK-C-HAS-RANGE-SW
021700         MOVE "shape_pt_sequence"  TO WK-C-NOT-FIELD
021800         MOVE ZERO                 TO WK-C-NOT-RNGMIN
021900         MOVE 999999999            TO WK-C-NOT-RNGMAX
022000         MOVE WK-C-VSHP-I-SEQUENCE TO WK-C-NOT-ACTVAL
022100         PERFORM E300-ADD-INTEGER-RANGE-NOTICE
022200            THRU E399-ADD-INTEGER-RANGE-NOTICE-EX
022300       END-IF
022400     END-IF.
022500 C499-CHECK-SEQUENCE-EX.
022600     EXIT.
022700
022800*-----------------------------------------------------------------
022900 C500-CHECK-DIST-TRAVELED.
023000*-----------------------------------------------------------------
023100*    OPTIONAL FIELD - ABSENCE IS NOT A VIOLATION, ONLY A
023200*    NEGATIVE VALUE WHEN PRESENT IS.
023300     IF  WK-C-VSHP-I-DIST-PR = "Y"
023400         AND WK-C-VSHP-I-DIST < ZERO
023500         MOVE "Y"                    TO WK-C-HAS-RANGE-SW
023600         MOVE "shape_dist_traveled"  TO WK-C-NOT-FIELD
023700         MOVE ZERO                   TO WK-C-NOT-RNGMIN
023800         MOVE 9999999.999            TO WK-C-NOT-RNGMAX
023900         MOVE WK-C-VSHP-I-DIST       TO WK-C-NOT-ACTVAL
024000         PERFORM E200-ADD-FLOAT-RANGE-NOTICE
024100            THRU E299-ADD-FLOAT-RANGE-NOTICE-EX
024200     END-IF.
024300 C599-CHECK-DIST-TRAVELED-EX.
024400     EXIT.
024500
024600*-----------------------------------------------------------------
024700 D000-BUILD-SHAPE-ENTITY.
024800*-----------------------------------------------------------------
024900     MOVE "Y"                       TO WK-C-VSHP-BUILT-SW.
025000     MOVE WK-C-VSHP-I-SHAPE-ID      TO WK-C-VSHP-O-SHAPE-ID.
025100     MOVE WK-C-VSHP-I-LAT           TO WK-C-VSHP-O-LAT.
025200     MOVE WK-C-VSHP-I-LON           TO WK-C-VSHP-O-LON.
025300     MOVE WK-C-VSHP-I-SEQUENCE      TO WK-C-VSHP-O-SEQUENCE.
025400     MOVE WK-C-VSHP-I-DIST          TO WK-C-VSHP-O-DIST.
025500 D099-BUILD-SHAPE-ENTITY-EX.
025600     EXIT.
025700
025800*-----------------------------------------------------------------
025900 E100-ADD-MISSING-NOTICE.
026000*-----------------------------------------------------------------
026100     MOVE GTN-CD-MISSING-REQUIRED TO WK-C-NOT-CODE.
026200     MOVE GTN-TL-MISSING-REQUIRED TO WK-C-NOT-TITLE.
026300     PERFORM E900-APPEND-NOTICE-ROW
026400        THRU E999-APPEND-NOTICE-ROW-EX.
026500 E199-ADD-MISSING-NOTICE-EX.
026600     EXIT.
026700
026800*-----------------------------------------------------------------
026900 E200-ADD-FLOAT-RANGE-NOTICE.
027000*-----------------------------------------------------------------
027100     MOVE GTN-CD-FLOAT-RANGE TO WK-C-NOT-CODE.
027200     MOVE GTN-TL-FLOAT-RANGE TO WK-C-NOT-TITLE.
027300     PERFORM E900-APPEND-NOTICE-ROW
027400        THRU E999-APPEND-NOTICE-ROW-EX.
027500 E299-ADD-FLOAT-RANGE-NOTICE-EX.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900 E300-ADD-INTEGER-RANGE-NOTICE.
028000*-----------------------------------------------------------------
028100     MOVE GTN-CD-INTEGER-RANGE TO WK-C-NOT-CODE.
028200     MOVE GTN-TL-INTEGER-RANGE TO WK-C-NOT-TITLE.
028300     PERFORM E900-APPEND-NOTICE-ROW
028400        THRU E999-APPEND-NOTICE-ROW-EX.
028500 E399-ADD-INTEGER-RANGE-NOTICE-EX.
028600     EXIT.
028700
028800*-----------------------------------------------------------------
028900 E900-APPEND-NOTICE-ROW.
029000*-----------------------------------------------------------------
029100*    APPENDS THE CURRENT WK-C-NOT-* WORK AREA TO THE NOTICE
029200*    TABLE RETURNED TO THE CALLER. SILENTLY DROPS ANY VIOLATION
029300*    PAST THE 5-ENTRY TABLE BOUND - A SHAPE ROW HAS AT MOST 5
029400*    FIELDS TO CHECK SO THIS CANNOT HAPPEN IN PRACTICE.
029500     IF  WK-N-VSHP-NOTICE-CTR < 5
029600         ADD 1                TO WK-N-VSHP-NOTICE-CTR
029700         MOVE WK-N-VSHP-NOTICE-CTR TO WK-N-IX
029800         MOVE WK-C-NOT-CODE   TO WK-C-VSHP-NOT-CODE  (WK-N-IX)
029900         MOVE WK-C-NOT-FIELD  TO WK-C-VSHP-NOT-FIELD (WK-N-IX)
030000         MOVE WK-C-NOT-TITLE  TO WK-C-VSHP-NOT-TITLE (WK-N-IX)
030100         IF  WK-C-HAS-RANGE
030200             MOVE WK-C-NOT-RNGMIN TO WK-C-VSHP-NOT-RNGMIN (WK-N-IX)
030300             MOVE WK-C-NOT-RNGMAX TO WK-C-VSHP-NOT-RNGMAX (WK-N-IX)
030400             MOVE WK-C-NOT-ACTVAL TO WK-C-VSHP-NOT-ACTVAL (WK-N-IX)
030500         END-IF
030600     END-IF.
030700 E999-APPEND-NOTICE-ROW-EX.
030800     EXIT.
030900
031000******************************************************************
031100*************** END OF PROGRAM SOURCE  GTFVSHP *****************
031200******************************************************************

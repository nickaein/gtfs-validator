000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVCFV.
000500 AUTHOR.         R K SUBRAMANIAM.
000600 INSTALLATION.   FEED VALIDATION UNIT.
000700 DATE-WRITTEN.   07 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION : SUBROUTINE - GENERAL-PURPOSE CONFLICTING-FIELD-
001200*              VALUE NOTICE BUILDER (E_019). GIVEN THE NAME OF
001300*              TWO FIELDS ON THE SAME ENTITY THAT MUST AGREE,
001400*              THE ENTITY ID AND THE FILE THE ROW CAME FROM,
001500*              RETURNS THE NOTICE CODE AND TITLE TO REPORT.
001600*              NO UNIT IN THIS RELEASE CALLS IT YET - IT IS
001700*              KEPT READY FOR THE NEXT FIELD-PAIR RULE THAT
001800*              NEEDS IT (E.G. A FUTURE routes.txt/trips.txt
001900*              CROSS-CHECK).
002000*
002100*NOTE:         DO NOT WIRE A CALL TO THIS SUBROUTINE UNTIL THE
002200*              SPECIFIC FIELD PAIR AND THE ENTITY IT APPLIES TO
002300*              HAVE BEEN AGREED WITH THE FUNCTIONAL TEAM - SEE
002400*              GTV1A1 BELOW.
002500*=================================================================
002600* HISTORY OF MODIFICATION:
002700*=================================================================
002800* GTV1A1 - ACNRKS - 07/03/1998 - GTFS FEED VALIDATION REL 1
002900*                   - INITIAL VERSION.
003000*                   - GENERAL-PURPOSE E_019 NOTICE BUILDER, NO
003100*                     CALLER WIRES A SPECIFIC FIELD PAIR IN THIS
003200*                     RELEASE. KEPT AVAILABLE FOR THE NEXT UNIT
003300*                     THAT NEEDS IT.
003400*-----------------------------------------------------------------
003500* GTV2C1 - ACNJBD - 22/11/1999 - Y2K REMEDIATION
003600*                   - REVIEWED - NO DATE FIELDS ON THIS RECORD,
003700*                     NO CHANGE REQUIRED.
003800*-----------------------------------------------------------------
003810* GTV1A2 - ACNRKS - 11/08/2026 - REQUEST #3364
003820*                   - LINKAGE RECORD RENAMED WK-C-VCFV TO
003830*                     WK-C-VCFV-RECORD TO MATCH THE WK-C-Vxxx-
003840*                     RECORD NAMING USED BY EVERY OTHER SUBROUTINE
003850*                     IN THE SUITE (COPYBOOK GTFCFV CHANGED WITH
003860*                     IT). B100 ALSO NOW MOVES THE E_019 CODE AND
003870*                     TITLE OFF GTFNOT RATHER THAN A LOCAL LITERAL.
003880*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                     PIC X(24) VALUE
005900     "** PROGRAM GTFVCFV **".
006000*
006100 01  WK-C-COMMON.
006200     COPY GTFCMWS.
006210
006220* GTV1A2 - THE FIXED E_019 CODE/TITLE PAIR NOW COMES OFF THIS
006230* COPYBOOK RATHER THAN A LOCAL LITERAL - SEE B100 BELOW.
006240     COPY GTFNOT.
006300
006400* --------------- ALTERNATE VIEWS OF THE NOTICE CODE WORK  -----*
006500* AREA - KEPT FOR A DUMP-TIME DISPLAY OF THE RAW BYTES WITHOUT  *
006600* A ONE-OFF REDEFINE HAVING TO BE ADDED UNDER PRESSURE.         *
006700 01  WK-C-CODE-DEBUG-VIEW.
006800     05  WK-C-DBG-CODE          PIC X(06).
006900     05  WK-C-DBG-CODE-R1 REDEFINES WK-C-DBG-CODE.
007000         10  WK-C-DBG-CODE-NUM      PIC 9(01).
007100         10  WK-C-DBG-CODE-REST     PIC X(05).
007200     05  WK-C-DBG-TITLE         PIC X(60).
007300     05  WK-C-DBG-TITLE-R1 REDEFINES WK-C-DBG-TITLE
007400                                PIC X(60).
007410     05  WK-C-DBG-FILENAME      PIC X(40).
007420     05  WK-C-DBG-FNAME-R1 REDEFINES WK-C-DBG-FILENAME.
007430         10  WK-C-DBG-FNAME-1ST-BYTE  PIC X(01).
007440         10  WK-C-DBG-FNAME-REST      PIC X(39).
007450     05  FILLER                 PIC X(02).
007500
007600****************
007700 LINKAGE SECTION.
007800****************
007900 COPY GTFCFV.
008000 EJECT
008100********************************************
008200 PROCEDURE DIVISION USING WK-C-VCFV-RECORD.
008300********************************************
008400 MAIN-MODULE.
008500     PERFORM A000-PROCESS-CALLED-ROUTINE
008600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008700     EXIT PROGRAM.
008800
008900*-----------------------------------------------------------------
009000 A000-PROCESS-CALLED-ROUTINE.
009100*-----------------------------------------------------------------
009200     PERFORM B100-BUILD-CONFLICT-NOTICE
009300        THRU B199-BUILD-CONFLICT-NOTICE-EX.
009400 A099-PROCESS-CALLED-ROUTINE-EX.
009500     EXIT.
009600
009700*-----------------------------------------------------------------
009800 B100-BUILD-CONFLICT-NOTICE.
009900*-----------------------------------------------------------------
010000     MOVE GTN-CD-CONFLICTING-VALUE TO WK-C-VCFV-NOT-CODE.
010100     MOVE GTN-TL-CONFLICTING-VALUE TO WK-C-VCFV-NOT-TITLE.
010200 B199-BUILD-CONFLICT-NOTICE-EX.
010300     EXIT.
010400
010500******************************************************************
010600*************** END OF PROGRAM SOURCE  GTFVCFV *****************
010700******************************************************************

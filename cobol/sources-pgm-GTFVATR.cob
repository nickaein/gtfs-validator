000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVATR.
000500 AUTHOR.         F A MENDES.
000600 INSTALLATION.   FEED VALIDATION UNIT.
000700 DATE-WRITTEN.   05 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION : SUBROUTINE - ATTRIBUTION PROCESSING USE CASE.
001200*              CALLED ONCE PER ROW OF attributions.txt.
001300*              REJECTS THE ROW UNLESS organization_name IS
001400*              PRESENT.  ON A VALID ROW, RESOLVES THE ENTITY ID
001500*              (attribution_id IF GIVEN, ELSE THE "no id"
001600*              SENTINEL), CALLS GTFVREP TO ADD THE ATTRIBUTION TO
001700*              THE FEED-WIDE REPOSITORY BY THAT KEY AND, ON A
001800*              COLLISION, RAISES A DuplicatedEntityNotice.
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* GTV1A1 - ACNFAM - 05/03/1998 - GTFS FEED VALIDATION REL 1
002400*                   - INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* GTV1B9 - ACNMWT - 14/10/1998 - REQUEST #1223
002700*                   - THE "no id" SENTINEL WAS BEING LEFT-
002800*                     JUSTIFIED WITH TRAILING SPACES SHORT OF
002900*                     255 BYTES AND SO NEVER MATCHED A LATER ROW
003000*                     WITH A TRULY BLANK attribution_id. FIXED
003100*                     BY BUILDING THE KEY IN A FULL-LENGTH WORK
003200*                     AREA BEFORE THE CALL TO GTFVREP.
003300*-----------------------------------------------------------------
003400* GTV2C1 - ACNJBD - 21/11/1999 - Y2K REMEDIATION
003500*                   - REVIEWED - NO DATE FIELDS ON THIS RECORD,
003600*                     NO CHANGE REQUIRED.
003700*-----------------------------------------------------------------
003800* GTV4A6 - ACNRKS - 12/04/2004 - REQUEST #4903
003900*                   - THE DUPLICATE-ENTITY NOTICE WAS CARRYING THE
004000*                     RESOLVED ENTITY ID IN THE FIELD-NAME SLOT.
004100*                     GTFS WANTS THAT SLOT TO NAME organization_
004150*                     name, WITH THE ENTITY ID TRAVELLING SEPARATE
004180*                     -LY VIA WK-C-VATR-ENTITY-ID FOR GTFBATCH TO
004190*                     PICK UP WHEN IT BUILDS THE NOTICE RECORD.
004200*-----------------------------------------------------------------
004210* GTV4A9 - ACNFAM - 11/08/2026 - REQUEST #3364
004220*                   - E100/E200 NOW MOVE THE CODE/TITLE OFF THE
004230*                     FIXED GTN-CD-*/GTN-TL-* PAIRS IN GTFNOT
004240*                     INSTEAD OF A LOCAL LITERAL.
004250*-----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                     PIC X(24) VALUE
006400     "** PROGRAM GTFVATR **".
006500*
006600 01  WK-C-COMMON.
006700     COPY GTFCMWS.
006750
006760* GTV4A9 - THE FIXED E_001/E_004 CODE/TITLE PAIRS NOW COME OFF
006770* THIS COPYBOOK RATHER THAN A LOCAL LITERAL - SEE E100/E200.
006780     COPY GTFNOT.
006800
006900 01  WK-C-WORK-AREA.
007000     05  WK-C-NOT-CODE          PIC X(06)  VALUE SPACES.
007100     05  WK-C-NOT-FIELD         PIC X(255) VALUE SPACES.
007200     05  WK-C-NOT-TITLE         PIC X(60)  VALUE SPACES.
007250     05  FILLER                 PIC X(02)  VALUE SPACES.
007300     05  WK-C-LITERALS.
007400         10  C-NO-ID-LITERAL    PIC X(06)  VALUE "no id ".
007450         10  FILLER             PIC X(02)  VALUE SPACES.
007500
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-IX                PIC S9(04) COMP VALUE ZERO.
007750     05  FILLER                 PIC X(02)  VALUE SPACES.
007800
007900* --------------- ALTERNATE VIEWS OF THE FLAG BYTES ------------*
008000* KEPT FOR A DUMP-TIME DISPLAY OF THE THREE ROLE FLAGS AS ONE   *
008100* THREE-BYTE STRING WITHOUT A ONE-OFF REDEFINE.                 *
008200 01  WK-C-ROLE-DEBUG-VIEW.
008210     05  WK-C-DBG-IX            PIC S9(04) COMP.
008220     05  WK-C-DBG-IX-X REDEFINES WK-C-DBG-IX
008230                                PIC X(02).
008300     05  WK-C-DBG-ROLES         PIC X(03).
008400     05  WK-C-DBG-ROLES-R1 REDEFINES WK-C-DBG-ROLES.
008500         10  WK-C-DBG-ROLE-PRODUCER  PIC X(01).
008600         10  WK-C-DBG-ROLE-OPERATOR  PIC X(01).
008700         10  WK-C-DBG-ROLE-AUTHORTY  PIC X(01).
008800     05  WK-C-DBG-ROLES-R2 REDEFINES WK-C-DBG-ROLES
008900                                PIC 9(03).
008905     05  FILLER                 PIC X(02).
008910*
008920*    WORK RECORD USED TO CALL THE FEED-WIDE REPOSITORY - GTFVATR
008930*    OWNS THIS COPY, GTFVREP OWNS THE ONE IN ITS OWN LINKAGE.
008940     COPY GTFREP.
009000
009100****************
009200 LINKAGE SECTION.
009300****************
009400 COPY GTFATR.
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-VATR-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     EXIT PROGRAM.
010300
010400*-----------------------------------------------------------------
010500 A000-PROCESS-CALLED-ROUTINE.
010600*-----------------------------------------------------------------
010700     PERFORM B100-VALIDATE-REQUIRED-FIELDS
010800        THRU B199-VALIDATE-REQUIRED-FIELDS-EX.
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000     EXIT.
011100
011200*-----------------------------------------------------------------
011300 B100-VALIDATE-REQUIRED-FIELDS.
011400*-----------------------------------------------------------------
011500     INITIALIZE            WK-C-VATR-OUTPUT.
011600     MOVE ZERO           TO WK-N-VATR-NOTICE-CTR.
011700     MOVE "N"            TO WK-C-VATR-DUP-SW.
011800
011900     IF  WK-C-VATR-I-ORG-NAME = SPACES
012000         MOVE "organization_name" TO WK-C-NOT-FIELD
012100         PERFORM E100-ADD-MISSING-NOTICE
012200            THRU E199-ADD-MISSING-NOTICE-EX
012300     END-IF.
012400
012500     IF  WK-N-VATR-NOTICE-CTR = ZERO
012600         PERFORM C100-RESOLVE-ENTITY-ID
012700            THRU C199-RESOLVE-ENTITY-ID-EX
012800         PERFORM D000-BUILD-ATTRIBUTION-ENTITY
012900            THRU D099-BUILD-ATTRIBUTION-ENTITY-EX
013000         PERFORM D100-ADD-TO-REPOSITORY
013100            THRU D199-ADD-TO-REPOSITORY-EX
013200     ELSE
013300         MOVE "N"            TO WK-C-VATR-BUILT-SW
013400     END-IF.
013500 B199-VALIDATE-REQUIRED-FIELDS-EX.
013600     EXIT.
013700
013800*-----------------------------------------------------------------
013900 C100-RESOLVE-ENTITY-ID.
014000*-----------------------------------------------------------------
014100     IF  WK-C-VATR-I-ATTRIB-ID-PR = "Y"
014200             AND WK-C-VATR-I-ATTRIB-ID NOT = SPACES
014300         MOVE WK-C-VATR-I-ATTRIB-ID  TO WK-C-VATR-ENTITY-ID
014400     ELSE
014500         MOVE SPACES                 TO WK-C-VATR-ENTITY-ID
014600         MOVE C-NO-ID-LITERAL        TO WK-C-VATR-ENTITY-ID
014700     END-IF.
014800 C199-RESOLVE-ENTITY-ID-EX.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 D000-BUILD-ATTRIBUTION-ENTITY.
015300*-----------------------------------------------------------------
015400     MOVE "Y"                       TO WK-C-VATR-BUILT-SW.
015500     MOVE WK-C-VATR-I-ATTRIB-ID     TO WK-C-VATR-O-ATTRIB-ID.
015600     MOVE WK-C-VATR-I-AGENCY-ID     TO WK-C-VATR-O-AGENCY-ID.
015700     MOVE WK-C-VATR-I-ROUTE-ID      TO WK-C-VATR-O-ROUTE-ID.
015800     MOVE WK-C-VATR-I-TRIP-ID       TO WK-C-VATR-O-TRIP-ID.
015900     MOVE WK-C-VATR-I-ORG-NAME      TO WK-C-VATR-O-ORG-NAME.
016000     MOVE WK-C-VATR-I-IS-PRODUCER   TO WK-C-VATR-O-IS-PRODUCER.
016100     MOVE WK-C-VATR-I-IS-OPERATOR   TO WK-C-VATR-O-IS-OPERATOR.
016200     MOVE WK-C-VATR-I-IS-AUTHORTY   TO WK-C-VATR-O-IS-AUTHORTY.
016300     MOVE WK-C-VATR-I-ATTRIB-URL    TO WK-C-VATR-O-ATTRIB-URL.
016400     MOVE WK-C-VATR-I-ATTRIB-EMAIL  TO WK-C-VATR-O-ATTRIB-EMAIL.
016500     MOVE WK-C-VATR-I-ATTRIB-PHONE  TO WK-C-VATR-O-ATTRIB-PHONE.
016600 D099-BUILD-ATTRIBUTION-ENTITY-EX.
016700     EXIT.
016800
016900*-----------------------------------------------------------------
017000 D100-ADD-TO-REPOSITORY.
017100*-----------------------------------------------------------------
017200     MOVE 3                     TO WK-C-VREP-OPTION.
017300     MOVE WK-C-VATR-ENTITY-ID   TO WK-C-VREP-KEY.
017400     MOVE WK-C-VATR-O-AGENCY-ID TO WK-C-VREP-I-ATR-AGENCY-ID.
017500     MOVE WK-C-VATR-O-ROUTE-ID  TO WK-C-VREP-I-ATR-ROUTE-ID.
017600     MOVE WK-C-VATR-O-TRIP-ID   TO WK-C-VREP-I-ATR-TRIP-ID.
017700     MOVE WK-C-VATR-O-ORG-NAME  TO WK-C-VREP-I-ATR-ORG-NAME.
017800     CALL "GTFVREP"             USING WK-C-VREP-RECORD.
017900     IF  WK-C-VREP-DUPLICATE
018000         MOVE "Y"                TO WK-C-VATR-DUP-SW
018100         MOVE "organization_name" TO WK-C-NOT-FIELD
018200         PERFORM E200-ADD-DUPLICATE-NOTICE
018300            THRU E299-ADD-DUPLICATE-NOTICE-EX
018400     END-IF.
018500 D199-ADD-TO-REPOSITORY-EX.
018600     EXIT.
018700
018800*-----------------------------------------------------------------
018900 E100-ADD-MISSING-NOTICE.
019000*-----------------------------------------------------------------
019100     MOVE GTN-CD-MISSING-REQUIRED TO WK-C-NOT-CODE.
019200     MOVE GTN-TL-MISSING-REQUIRED TO WK-C-NOT-TITLE.
019300     PERFORM E900-APPEND-NOTICE-ROW
019400        THRU E999-APPEND-NOTICE-ROW-EX.
019500 E199-ADD-MISSING-NOTICE-EX.
019600     EXIT.
019700
019800*-----------------------------------------------------------------
019900 E200-ADD-DUPLICATE-NOTICE.
020000*-----------------------------------------------------------------
020100     MOVE GTN-CD-DUPLICATED-ENTITY TO WK-C-NOT-CODE.
020200     MOVE GTN-TL-DUPLICATED-ENTITY TO WK-C-NOT-TITLE.
020300     PERFORM E900-APPEND-NOTICE-ROW
020400        THRU E999-APPEND-NOTICE-ROW-EX.
020500 E299-ADD-DUPLICATE-NOTICE-EX.
020600     EXIT.
020700
020800*-----------------------------------------------------------------
020900 E900-APPEND-NOTICE-ROW.
021000*-----------------------------------------------------------------
021100     IF  WK-N-VATR-NOTICE-CTR < 2
021200         ADD 1                TO WK-N-VATR-NOTICE-CTR
021300         MOVE WK-N-VATR-NOTICE-CTR TO WK-N-IX
021400         MOVE WK-C-NOT-CODE   TO WK-C-VATR-NOT-CODE  (WK-N-IX)
021500         MOVE WK-C-NOT-FIELD  TO WK-C-VATR-NOT-FIELD (WK-N-IX)
021600         MOVE WK-C-NOT-TITLE  TO WK-C-VATR-NOT-TITLE (WK-N-IX)
021700     END-IF.
021800 E999-APPEND-NOTICE-ROW-EX.
021900     EXIT.
022000
022100******************************************************************
022200*************** END OF PROGRAM SOURCE  GTFVATR *****************
022300******************************************************************

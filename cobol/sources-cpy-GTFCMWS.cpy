000100********************************************************************
000200* GTFCMWS.cpybk                                                    *
000300* COMMON WORKING STORAGE - FILE STATUS / SWITCH CONDITIONS         *
000400* COPY'D BY EVERY GTFS VALIDATION PROGRAM AND SUBROUTINE UNDER A   *
000500* COVERING 01 WK-C-COMMON.                                         *
000600********************************************************************
000700* AMENDMENT HISTORY:                                               *
000800********************************************************************
000900* GTF001 - ACNRKS - 03/02/1998 - INITIAL VERSION FOR GTFS FEED     *
001000*                   VALIDATION BATCH REWRITE OF STP VALIDATION    *
001100*                   COMMON AREA (ASCMWS).                          *
001200* GTF014 - ACNJBD - 22/11/1999 - Y2K REMEDIATION - WK-C-RUNDATE    *
001300*                   EXPANDED TO CCYYMMDD, NO LOGIC CHANGE.         *
001400* GTF037 - ACNMWT - 14/06/2004 - REQ#8843 ADD WK-C-END-OF-FILE     *
001500*                   CONDITION FOR LINE SEQUENTIAL FEED FILES.      *
001600********************************************************************
001700 02  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
001800     88  WK-C-SUCCESSFUL                    VALUE "00".
001900     88  WK-C-END-OF-FILE                   VALUE "10".
002000     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002100     88  WK-C-DUPLICATE-KEY                 VALUE "22".
002200
002300 02  WK-C-RUNDATE                 PIC X(08) VALUE SPACES.
002400 02  WK-N-RUNDATE                 REDEFINES WK-C-RUNDATE
002500                                  PIC 9(08).
002600
002700 02  WK-C-SWITCHES.
002800     05  WK-C-EOF-SW              PIC X(01) VALUE "N".
002900         88  WK-C-EOF-YES                   VALUE "Y".
003000         88  WK-C-EOF-NO                    VALUE "N".
003100     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
003200         88  WK-C-FOUND-YES                 VALUE "Y".
003300         88  WK-C-FOUND-NO                  VALUE "N".
003400     05  FILLER                   PIC X(02) VALUE SPACES.
003500
003600 02  WK-N-COMMON-CTRS.
003700     05  WK-N-LINE-CTR            PIC S9(09) COMP VALUE ZERO.
003800     05  WK-N-NOTICE-CTR          PIC S9(09) COMP VALUE ZERO.
003900     05  FILLER                   PIC X(02) VALUE SPACES.

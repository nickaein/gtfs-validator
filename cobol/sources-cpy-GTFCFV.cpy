000100* GTFCFV.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:                                      *
000400*****************************************************************
000500* GTV1A1 03/07/98 ACNRKS - GTFS FEED VALIDATION - RELEASE 1     *
000600*                        - INITIAL VERSION                      *
000700*                        - GENERAL-PURPOSE E_019 NOTICE BUILDER,*
000800*                          NO CALLER WIRES A SPECIFIC FIELD     *
000900*                          PAIR IN THIS RELEASE. KEPT AVAILABLE *
001000*                          FOR THE NEXT UNIT THAT NEEDS IT.     *
001100*---------------------------------------------------------------*
001110* GTV1A2 11/08/26 ACNRKS - REQUEST #3364                        *
001120*                        - RECORD RENAMED WK-C-VCFV TO           *
001130*                          WK-C-VCFV-RECORD TO MATCH THE         *
001140*                          WK-C-Vxxx-RECORD CONVENTION USED BY   *
001150*                          EVERY OTHER SUBROUTINE IN THE SUITE.  *
001160*---------------------------------------------------------------*
001200 01 WK-C-VCFV-RECORD.
001300    05 WK-C-VCFV-INPUT.
001400       10 WK-C-VCFV-FILENAME       PIC X(40).
001500       10 WK-C-VCFV-FIELD-NAME     PIC X(255).
001600       10 WK-C-VCFV-CONFLICT-FIELD PIC X(255).
001700       10 WK-C-VCFV-ENTITY-ID      PIC X(255).
001800    05 WK-C-VCFV-OUTPUT.
001900       10 WK-C-VCFV-NOT-CODE       PIC X(06).
002000       10 WK-C-VCFV-NOT-TITLE      PIC X(60).
002100    05 FILLER                      PIC X(10).
